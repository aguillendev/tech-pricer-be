000100      *===========================================================        
000200      *  FD-CONFIG.CPY                                                    
000300      *  GLOBAL-CONFIG RECORD - ONE ROW, KEY ALWAYS 1                     
000400      *  ::  IS RETAGGED PER CALLING CONTEXT (-FDG / -WSG)                
000500      *===========================================================        
000600 01  REG::.                                                               
000700     03  CONFIG-ID::             PIC 9(001).                              
000800     03  PROFIT-PERCENTAGE::     PIC S9(003)V9(002).                      
000900     03  MANUAL-DOLLAR-VALUE::   PIC S9(007)V9(002).                      
001000     03  LAST-API-DOLLAR-VALUE:: PIC S9(007)V9(002).                      
001100     03  LAST-UPDATED::          PIC 9(008).                              
001200     03  FILLER                  PIC X(010).                              
