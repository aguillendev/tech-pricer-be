000100      *===========================================================        
000200      *  FD-PROD.CPY                                                      
000300      *  PRODUCT MASTER RECORD - ONE ROW PER CATALOG ITEM                 
000400      *  ::  IS RETAGGED PER CALLING CONTEXT (-FDP / -WSP)                
000500      *===========================================================        
000600 01  REG::.                                                               
000700     03  PRODUCT-ID::            PIC 9(009).                              
000800     03  PRODUCT-NAME::          PIC X(060).                              
000900     03  PRODUCT-CATEGORY::      PIC X(040).                              
001000     03  PRICE-USD::             PIC S9(007)V9(002).                      
001100     03  PRICE-ARS::             PIC S9(009)V9(002).                      
001200     03  FILLER                  PIC X(020).                              
