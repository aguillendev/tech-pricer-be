000100      *===========================================================        
000200      *  FD-REGRA.CPY                                                     
000300      *  PROFIT-RULE RECORD - TIERED MARKUP BY USD PRICE RANGE            
000400      *  ::  IS RETAGGED PER CALLING CONTEXT (-FDR / -WSR)                
000500      *===========================================================        
000600 01  REG::.                                                               
000700     03  RULE-ID::               PIC 9(009).                              
000800     03  MIN-PRICE-USD::         PIC S9(007)V9(002).                      
000900     03  MIN-PRICE-PRESENT::     PIC X(001).                              
001000     03  MAX-PRICE-USD::         PIC S9(007)V9(002).                      
001100     03  MAX-PRICE-PRESENT::     PIC X(001).                              
001200     03  RULE-PROFIT-PCT::       PIC S9(003)V9(002).                      
001300     03  RULE-DESCRIPTION::      PIC X(060).                              
001400     03  FILLER                  PIC X(010).                              
