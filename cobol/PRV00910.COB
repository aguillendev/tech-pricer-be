000100*================================================================*        
000200 IDENTIFICATION              DIVISION.                                    
000300*================================================================*        
000400 PROGRAM-ID.                 PRV00910.                                    
000500 AUTHOR.                     R. F. CHEN.                                  
000600 INSTALLATION.               SOUTHLAKE DATA CENTER.                       
000700 DATE-WRITTEN.               11/02/1992.                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY.                   UNCLASSIFIED.                                
001000*----------------------------------------------------------------*        
001100*REMARKS.                                                                 
001200*     *----------------------------------------------------------*        
001300*     *#NAME     : PRV00910 ---> CATALOG IMPORT / PARSER         *        
001400*     *----------------------------------------------------------*        
001500*     *#TYPE     : COBOL - BATCH DRIVER                          *        
001600*     *----------------------------------------------------------*        
001700*     *#ANALYST  : R. F. CHEN                                    *        
001800*     *----------------------------------------------------------*        
001900*     *#FUNCTION : READS THE RAW CATALOG FEED (CATEGORY          *        
002000*     *            HEADERS, BULLETED PRODUCT LINES, OR CSV       *        
002100*     *            ROWS), PRICES EACH PARSED PRODUCT AT THE      *        
002200*     *            CURRENT DOLLAR RATE AND MARKUP, AND IF AT     *        
002300*     *            LEAST ONE PRODUCT PARSED, REPLACES THE        *        
002400*     *            ENTIRE PRODUCT MASTER WITH THE NEW SET.       *        
002500*     *----------------------------------------------------------*        
002600*----------------------------------------------------------------*        
002700*     CHANGE LOG                                                          
002800*----------------------------------------------------------------*        
002900* 11/02/92 RFC  TP-0144  ORIGINAL VERSION - REPLACES THE OLD              
003000*                        FIXED-COLUMN FEED WITH FREE-TEXT                 
003100*                        CATEGORY/BULLET/CSV PARSING.                     
003200* 06/14/93 RFC  TP-0162  ADDED CSV FALLBACK FOR FEEDS WITHOUT             
003300*                        THE BULLET MARKER.                               
003400* 02/02/94 RFC  TP-0178  COMMA DECIMAL SEPARATOR NORMALIZED               
003500*                        TO PERIOD BEFORE NUMERIC CONVERSION.             
003600* 08/30/96 KLW  TP-0301  ALL-OR-NOTHING REPLACE: ZERO PARSED              
003700*                        RECORDS NO LONGER TRUNCATES THE                  
003800*                        EXISTING CATALOG.  STAGING FILE ADDED.           
003900* 11/20/98 KLW  TP-0341  Y2K REVIEW - LAST-UPDATED FIELD ON               
004000*                        CONFIG-IN IS CCYYMMDD, NO 2-DIGIT                
004100*                        YEAR FIELDS IN THIS PROGRAM.                     
004200* 02/08/99 KLW  TP-0344  Y2K SIGN-OFF RECORDED; NO CHANGES                
004300*                        REQUIRED BEYOND THE 11/20/98 REVIEW.             
004400* 04/11/01 DPT  TP-0398  PRICE-AT-IMPORT ADDED - IMPORTED ROWS            
004500*                        NOW CARRY PRICE-ARS ON WRITE INSTEAD             
004600*                        OF WAITING FOR THE NEXT PT000120 RUN.            
004700* 05/05/04 DPT  TP-0455  MANUAL-DOLLAR-VALUE PREFERRED OVER               
004800*                        LAST-API-DOLLAR-VALUE WHEN PRESENT.              
004900* 10/02/06 SGH  TP-0502  HEADER STANDARDIZED TO CURRENT SHOP              
005000*                        TEMPLATE; NO LOGIC CHANGE.                       
005100* 03/17/09 MAO  TP-0561  ARQ-CATALOGO RE-DECLARED VARIABLE-               
005200*                        LENGTH (200 BYTES, RECORDING MODE IS F           
005300*                        DROPPED); LONG BULLET LINES WERE BEING           
005400*                        TRUNCATED AT 90 BYTES.  CATEGORY-HEADER          
005500*                        PULL LENGTH NOW CLAMPED TO THE END OF            
005600*                        THE RECORD.                                      
005700* 09/09/11 MAO  TP-0577  CSV FALLBACK NAME (FIELD 1) NOW LEFT/            
005800*                        RIGHT-TRIMMED BEFORE STORAGE; A SPACE            
005900*                        AFTER THE COMMA WAS BEING BAKED INTO             
006000*                        PRODUCT-NAME.                                    
006100* 01/14/13 MAO  TP-0588  END-OF-JOB DISPLAY CUT BACK TO A PLAIN           
006200*                        COMPLETION MESSAGE - THE READ/WRITTEN/           
006300*                        REJECTED COUNTERS WERE A CONTROL TOTAL           
006400*                        AND THIS RUN IS NOT TO PRODUCE ONE.              
006500*----------------------------------------------------------------*        
006600*================================================================*        
006700 ENVIRONMENT                 DIVISION.                                    
006800*================================================================*        
006900 CONFIGURATION               SECTION.                                     
007000*----------------------------------------------------------------*        
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM                                                   
007300     CLASS PRICE-CHARS     IS '0' THRU '9', '.', ','.                     
007400*                                                                         
007500*----------------------------------------------------------------*        
007600 INPUT-OUTPUT                SECTION.                                     
007700*----------------------------------------------------------------*        
007800 FILE-CONTROL.                                                            
007900*                                                                         
008000*  ---> Raw catalog feed (category headers / bulleted lines /             
008100*       CSV rows, intermixed, read in file order).                        
008200     SELECT  ARQ-CATALOGO        ASSIGN TO CATALOG                        
008300             ORGANIZATION        IS LINE SEQUENTIAL                       
008400             ACCESS MODE         IS SEQUENTIAL                            
008500             FILE STATUS         IS FS-CATALOGO.                          
008600*                                                                         
008700*  ---> Lines that failed to parse - logged, not fatal.                   
008800     SELECT  ARQ-RELATO          ASSIGN TO RELATLOG                       
008900             ORGANIZATION        IS LINE SEQUENTIAL                       
009000             ACCESS MODE         IS SEQUENTIAL                            
009100             FILE STATUS         IS FS-RELATO.                            
009200*                                                                         
009300*  ---> Staging area for newly parsed rows - only copied                  
009400*       across to PRODUCT-MASTER if at least one row parses.              
009500     SELECT  ARQ-ESTAGIO         ASSIGN TO STAGEWRK                       
009600             ORGANIZATION        IS SEQUENTIAL                            
009700             ACCESS MODE         IS SEQUENTIAL                            
009800             FILE STATUS         IS FS-ESTAGIO.                           
009900*                                                                         
010000*  ---> Product master - rewritten whole on a successful import.          
010100     COPY 'SEL-PROD.CPY'.                                                 
010200*                                                                         
010300*  ---> Dollar rate and global markup percentage.                         
010400     COPY 'SEL-CONFIG.CPY'.                                               
010500*================================================================*        
010600 DATA                        DIVISION.                                    
010700*================================================================*        
010800 FILE                        SECTION.                                     
010900*----------------------------------------------------------------*        
011000*  ---> Raw feed - variable-length text lines (TP-0561), no *             
011100*       fixed RECORDING MODE/BLOCK - lines are not positional.*           
011200 FD  ARQ-CATALOGO                                                         
011300     LABEL RECORD            IS STANDARD.                                 
011400 01  REG-CATALOGO                PIC X(200).                              
011500*                                                                         
011600 FD  ARQ-RELATO                                                           
011700     RECORDING MODE          IS F                                         
011800     LABEL RECORD            IS STANDARD                                  
011900     BLOCK CONTAINS 0 RECORDS.                                            
012000 01  REG-RELATO                  PIC X(080).                              
012100*                                                                         
012200 FD  ARQ-ESTAGIO                                                          
012300     RECORDING MODE          IS F                                         
012400     LABEL RECORD            IS STANDARD                                  
012500     DATA RECORD             IS REG-FDE.                                  
012600 COPY 'FD-PROD.CPY'         REPLACING ==::== BY == -FDE ==.               
012700*                                                                         
012800 FD  ARQ-PRODUTO                 VALUE OF FILE-ID IS 'PRODMSTR'           
012900     LABEL RECORDS           IS STANDARD                                  
013000     DATA RECORD             IS REG-FDP.                                  
013100 COPY 'FD-PROD.CPY'         REPLACING ==::== BY == -FDP ==.               
013200*                                                                         
013300 FD  ARQ-CONFIG                  VALUE OF FILE-ID IS 'CONFGIN'            
013400     LABEL RECORDS           IS STANDARD                                  
013500     DATA RECORD             IS REG-FDG.                                  
013600 COPY 'FD-CONFIG.CPY'       REPLACING ==::== BY == -FDG ==.               
013700*----------------------------------------------------------------*        
013800 WORKING-STORAGE             SECTION.                                     
013900*----------------------------------------------------------------*        
014000 77  FILLER                  PIC  X(032)        VALUE                     
014100     'III  WORKING STORAGE SECTION III'.                                  
014200*                                                                         
014300*----------------------------------------------------------------*        
014400*    CATEGORY/BULLET MARKERS - SEE SPEC MEMO TP-0144                      
014500*----------------------------------------------------------------*        
014600 77  WSS-MARKER-CAT          PIC  X(003)        VALUE                     
014700     "►".                                                                 
014800 77  WSS-MARKER-BUL          PIC  X(006)        VALUE                     
014900     "▪️".                                                                
015000*                                                                         
015100*----------------------------------------------------------------*        
015200*    SWITCHES                                                             
015300*----------------------------------------------------------------*        
015400 77  WSS-EOF-CATALOGO        PIC  X(001)        VALUE 'N'.                
015500     88 FIM-CATALOGO                             VALUE 'S'.               
015600*                                                                         
015700 77  WSS-EOF-ESTAGIO         PIC  X(001)        VALUE 'N'.                
015800     88 FIM-ESTAGIO                               VALUE 'S'.              
015900*                                                                         
016000 77  WSS-FOUND-HIFEN         PIC  X(001)        VALUE 'N'.                
016100     88 ACHOU-HIFEN                               VALUE 'S'.              
016200*                                                                         
016300 77  WSS-DECIMAL-SW          PIC  X(001)        VALUE 'N'.                
016400     88 EM-DECIMAL                                VALUE 'S'.              
016500*                                                                         
016600 77  WSS-NUM-OK-SW           PIC  X(001)        VALUE 'S'.                
016700     88 PRECO-VALIDO                              VALUE 'S'.              
016800*                                                                         
016900 77  WSS-STOP-COLLECT        PIC  X(001)        VALUE 'N'.                
017000*                                                                         
017100 77  WSS-LINE-TYPE           PIC  X(001)        VALUE SPACE.              
017200     88 LINHA-CABECALHO                          VALUE 'C'.               
017300     88 LINHA-MARCADA                             VALUE 'M'.              
017400     88 LINHA-CSV                                 VALUE 'V'.              
017500     88 LINHA-IGNORADA                            VALUE 'I'.              
017600*                                                                         
017700 77  WSS-CHAR-TEMP           PIC  X(001)        VALUE SPACE.              
017800 77  WSS-DIGIT-NUM           PIC  9(001)        VALUE ZERO.               
017900*                                                                         
018000*----------------------------------------------------------------*        
018100*    COUNTERS / SUBSCRIPTS (BINARY PER SHOP STANDARD)                     
018200*----------------------------------------------------------------*        
018300 77  WSS-IDX                 PIC  9(003) COMP   VALUE ZEROS.              
018400 77  WSS-IDX2                PIC  9(003) COMP   VALUE ZEROS.              
018500 77  WSS-CAT-LEN             PIC  9(003) COMP   VALUE ZEROS.              
018600 77  WSS-PRICE-LEN           PIC  9(003) COMP   VALUE ZEROS.              
018700 77  WSS-DEC-DIGITS          PIC  9(002) COMP   VALUE ZEROS.              
018800 77  WSS-COMMA-CNT           PIC  9(003) COMP   VALUE ZEROS.              
018900 77  WSS-FIELD-CNT           PIC  9(002) COMP   VALUE ZEROS.              
019000 77  WSS-CSV-LEFT            PIC  9(003) COMP   VALUE ZEROS.              
019100 77  WSS-CSV-RIGHT           PIC  9(003) COMP   VALUE ZEROS.              
019200 77  WSS-CSV-LEN             PIC  9(003) COMP   VALUE ZEROS.              
019300*                                                                         
019400*----------------------------------------------------------------*        
019500*    TEXT WORK AREAS                                                      
019600*----------------------------------------------------------------*        
019700 77  WSS-CURRENT-CATEGORY    PIC  X(040)        VALUE SPACES.             
019800 77  WSS-RECORD-CATEGORY     PIC  X(040)        VALUE SPACES.             
019900 77  WSS-NAME-TEXT           PIC  X(060)        VALUE SPACES.             
020000 77  WSS-PRICE-TEXT          PIC  X(020)        VALUE SPACES.             
020100 77  WSS-REJECT-REASON       PIC  X(040)        VALUE SPACES.             
020200*                                                                         
020300 77  WSS-CSV-FIELD1          PIC  X(060)        VALUE SPACES.             
020400 77  WSS-CSV-FIELD2          PIC  X(020)        VALUE SPACES.             
020500 77  WSS-CSV-FIELD3          PIC  X(040)        VALUE SPACES.             
020600*                                                                         
020700*----------------------------------------------------------------*        
020800*    VARIAVEIS - AUXILIARES DE ERRO (PADRAO DA CASA)                      
020900*----------------------------------------------------------------*        
021000 01  WSS-ERRO-AREA.                                                       
021100     03  WSS-ERRO-ACAO           PIC X(010)     VALUE SPACES.             
021200     03  WSS-ERRO-ARQUIVO        PIC X(010)     VALUE SPACES.             
021300     03  WSS-ERRO-FSTATUS        PIC X(002)     VALUE SPACES.             
021400     03  WSS-ERRO-PONTO          PIC 9(002)     VALUE ZEROS.              
021500     03  WSS-ERRO-MENSAGEM       PIC X(060)     VALUE SPACES.             
021600     03  FILLER                  PIC X(006)     VALUE SPACES.             
021700*                                                                         
021800*----------------------------------------------------------------*        
021900*    VARIAVEIS - FILE STATUS                                              
022000*----------------------------------------------------------------*        
022100 01  WSS-FILESTATUS.                                                      
022200     03  FS-CATALOGO             PIC X(002)     VALUE SPACES.             
022300     03  FS-RELATO               PIC X(002)     VALUE SPACES.             
022400     03  FS-ESTAGIO              PIC X(002)     VALUE SPACES.             
022500     03  FS-PRODUTO              PIC X(002)     VALUE SPACES.             
022600     03  FS-CONFIG               PIC X(002)     VALUE SPACES.             
022700     03  FILLER                  PIC X(010)     VALUE SPACES.             
022800*                                                                         
022900*----------------------------------------------------------------*        
023000*    VARIAVEIS - CONTADORES (LIDOS / GRAVADOS / DESPREZADOS)              
023100*----------------------------------------------------------------*        
023200 01  WSS-COUNTERS-AREA.                                                   
023300     03  WSS-REG-LIDOS           PIC 9(005) COMP VALUE ZEROS.             
023400     03  WSS-REG-GRAVADOS        PIC 9(005) COMP VALUE ZEROS.             
023500     03  WSS-REG-DESPREZADOS     PIC 9(005) COMP VALUE ZEROS.             
023600     03  FILLER                  PIC X(005)     VALUE SPACES.             
023700*                                                                         
023800 01  WSS-COUNTERS-AREA-R     REDEFINES WSS-COUNTERS-AREA.                 
023900     03  WSS-COUNTERS-DISPLAY    PIC X(015).                              
024000     03  FILLER                  PIC X(005).                              
024100*                                                                         
024200*----------------------------------------------------------------*        
024300*    VARIAVEIS - VALOR DO DOLAR E MARKUP (CACHE DO CONFIG-IN)             
024400*----------------------------------------------------------------*        
024500 01  WSS-CONFIG-CACHE.                                                    
024600     03  WSS-DOLLAR-RATE         PIC S9(007)V9(002) VALUE ZEROS.          
024700     03  WSS-MARKUP-PCT          PIC S9(003)V9(002) VALUE ZEROS.          
024800     03  FILLER                  PIC X(010)     VALUE SPACES.             
024900*                                                                         
025000*----------------------------------------------------------------*        
025100*    VARIAVEIS - PRECO EM ANALISE                                         
025200*----------------------------------------------------------------*        
025300 01  WSS-PRICE-WORK.                                                      
025400     03  WSS-PRICE-VALUE         PIC S9(007)V9(002) VALUE ZEROS.          
025500     03  FILLER                  PIC X(005)     VALUE SPACES.             
025600*                                                                         
025700 01  WSS-PRICE-WORK-R        REDEFINES WSS-PRICE-WORK.                    
025800     03  WSS-PRICE-WHOLE         PIC S9(007).                             
025900     03  WSS-PRICE-CENTS         PIC 9(002).                              
026000     03  FILLER                  PIC X(005).                              
026100*                                                                         
026200*----------------------------------------------------------------*        
026300*    VARIAVEIS - POSICOES DE VARREDURA DA LINHA                           
026400*----------------------------------------------------------------*        
026500 01  WSS-LINE-POS.                                                        
026600     03  WSS-START-POS           PIC 9(003) COMP VALUE ZEROS.             
026700     03  WSS-SCAN-START          PIC 9(003) COMP VALUE ZEROS.             
026800     03  WSS-SCAN-POS            PIC 9(003) COMP VALUE ZEROS.             
026900     03  WSS-NAME-START          PIC 9(003) COMP VALUE ZEROS.             
027000     03  WSS-HYPHEN-POS          PIC 9(003) COMP VALUE ZEROS.             
027100     03  FILLER                  PIC X(002)     VALUE SPACES.             
027200*                                                                         
027300 01  WSS-LINE-POS-R          REDEFINES WSS-LINE-POS.                      
027400     03  WSS-POS-DISPLAY         PIC X(015).                              
027500     03  FILLER                  PIC X(002).                              
027600*                                                                         
027700*----------------------------------------------------------------*        
027800*    AREA DO ARQUIVO PRODUTO NA WORKING (REGISTRO EM MONTAGEM)            
027900*----------------------------------------------------------------*        
028000 COPY 'FD-PROD.CPY'         REPLACING ==::== BY == -WSP ==.               
028100*                                                                         
028200*----------------------------------------------------------------*        
028300*    AREA DO ARQUIVO CONFIG NA WORKING                                    
028400*----------------------------------------------------------------*        
028500 COPY 'FD-CONFIG.CPY'       REPLACING ==::== BY == -WSG ==.               
028600*                                                                         
028700 01  FILLER                  PIC  X(032)        VALUE                     
028800     'FFF  END OF WORKING-STORAGE  FFF'.                                  
028900*================================================================*        
029000 PROCEDURE                   DIVISION.                                    
029100*================================================================*        
029200 RT-MAIN-LINE                SECTION.                                     
029300*----------------------------------------------------------------*        
029400*                                                                         
029500     PERFORM RT-INITIALIZE       THRU RT-INITIALIZEX.                     
029600*                                                                         
029700     PERFORM RT-PROCESS-CATALOG  THRU RT-PROCESS-CATALOGX                 
029800        UNTIL FIM-CATALOGO.                                               
029900*                                                                         
030000     PERFORM RT-FINALIZE         THRU RT-FINALIZEX.                       
030100*                                                                         
030200     STOP RUN.                                                            
030300*                                                                         
030400 RT-MAIN-LINEX.                                                           
030500     EXIT.                                                                
030600*                                                                         
030700*----------------------------------------------------------------*        
030800 RT-INITIALIZE                SECTION.                                    
030900*  ---> Opens files, reads CONFIG-IN, primes the first catalog            
031000*       line.                                                  *          
031100*----------------------------------------------------------------*        
031200*                                                                         
031300     INITIALIZE WSS-CONFIG-CACHE                                          
031400                WSS-COUNTERS-AREA                                         
031500                REG-WSP                                                   
031600                REG-WSG                                                   
031700        REPLACING ALPHANUMERIC  BY SPACES                                 
031800                  NUMERIC       BY ZEROS.                                 
031900*                                                                         
032000     MOVE SPACES                 TO WSS-CURRENT-CATEGORY.                 
032100     MOVE 'N'                    TO WSS-EOF-CATALOGO.                     
032200     MOVE 'N'                    TO WSS-EOF-ESTAGIO.                      
032300*                                                                         
032400     PERFORM RT-OPEN-FILES       THRU RT-OPEN-FILESX.                     
032500     PERFORM RT-READ-CONFIG      THRU RT-READ-CONFIGX.                    
032600     PERFORM RT-RESOLVE-RATE     THRU RT-RESOLVE-RATEX.                   
032700     PERFORM RT-READ-CATALOG     THRU RT-READ-CATALOGX.                   
032800*                                                                         
032900 RT-INITIALIZEX.                                                          
033000     EXIT.                                                                
033100*                                                                         
033200*----------------------------------------------------------------*        
033300 RT-OPEN-FILES                SECTION.                                    
033400* ---> Abre arquivos.                                           *         
033500*----------------------------------------------------------------*        
033600*                                                                         
033700     OPEN INPUT  ARQ-CATALOGO.                                            
033800*                                                                         
033900     IF FS-CATALOGO              EQUAL '00'                               
034000        CONTINUE                                                          
034100     ELSE                                                                 
034200        MOVE 'abrir'             TO WSS-ERRO-ACAO                         
034300        MOVE 'CATALOGO'          TO WSS-ERRO-ARQUIVO                      
034400        MOVE FS-CATALOGO         TO WSS-ERRO-FSTATUS                      
034500        MOVE 1                   TO WSS-ERRO-PONTO                        
034600        PERFORM RT-ERROS         THRU RT-ERROSX                           
034700     END-IF.                                                              
034800*                                                                         
034900     OPEN OUTPUT ARQ-RELATO.                                              
035000*                                                                         
035100     IF FS-RELATO                EQUAL '00'                               
035200        CONTINUE                                                          
035300     ELSE                                                                 
035400        MOVE 'abrir'             TO WSS-ERRO-ACAO                         
035500        MOVE 'RELATO'            TO WSS-ERRO-ARQUIVO                      
035600        MOVE FS-RELATO           TO WSS-ERRO-FSTATUS                      
035700        MOVE 2                   TO WSS-ERRO-PONTO                        
035800        PERFORM RT-ERROS         THRU RT-ERROSX                           
035900     END-IF.                                                              
036000*                                                                         
036100     OPEN OUTPUT ARQ-ESTAGIO.                                             
036200*                                                                         
036300     IF FS-ESTAGIO               EQUAL '00'                               
036400        CONTINUE                                                          
036500     ELSE                                                                 
036600        MOVE 'abrir'             TO WSS-ERRO-ACAO                         
036700        MOVE 'ESTAGIO'           TO WSS-ERRO-ARQUIVO                      
036800        MOVE FS-ESTAGIO          TO WSS-ERRO-FSTATUS                      
036900        MOVE 3                   TO WSS-ERRO-PONTO                        
037000        PERFORM RT-ERROS         THRU RT-ERROSX                           
037100     END-IF.                                                              
037200*                                                                         
037300     OPEN INPUT  ARQ-CONFIG.                                              
037400*                                                                         
037500     IF FS-CONFIG                EQUAL '00'                               
037600        CONTINUE                                                          
037700     ELSE                                                                 
037800        MOVE 'abrir'             TO WSS-ERRO-ACAO                         
037900        MOVE 'CONFIG'            TO WSS-ERRO-ARQUIVO                      
038000        MOVE FS-CONFIG           TO WSS-ERRO-FSTATUS                      
038100        MOVE 4                   TO WSS-ERRO-PONTO                        
038200        PERFORM RT-ERROS         THRU RT-ERROSX                           
038300     END-IF.                                                              
038400*                                                                         
038500 RT-OPEN-FILESX.                                                          
038600     EXIT.                                                                
038700*                                                                         
038800*----------------------------------------------------------------*        
038900 RT-READ-CONFIG               SECTION.                                    
039000* ---> Le o registro unico do GLOBAL-CONFIG.                    *         
039100*----------------------------------------------------------------*        
039200*                                                                         
039300     READ ARQ-CONFIG             INTO REG-WSG.                            
039400*                                                                         
039500     IF FS-CONFIG                EQUAL '00'                               
039600        CONTINUE                                                          
039700     ELSE                                                                 
039800        MOVE 'leitura'           TO WSS-ERRO-ACAO                         
039900        MOVE 'CONFIG'            TO WSS-ERRO-ARQUIVO                      
040000        MOVE FS-CONFIG           TO WSS-ERRO-FSTATUS                      
040100        MOVE 5                   TO WSS-ERRO-PONTO                        
040200        PERFORM RT-ERROS         THRU RT-ERROSX                           
040300     END-IF.                                                              
040400*                                                                         
040500     CLOSE ARQ-CONFIG.                                                    
040600*                                                                         
040700     IF FS-CONFIG                EQUAL '00'                               
040800        CONTINUE                                                          
040900     ELSE                                                                 
041000        MOVE 'fechar'            TO WSS-ERRO-ACAO                         
041100        MOVE 'CONFIG'            TO WSS-ERRO-ARQUIVO                      
041200        MOVE FS-CONFIG           TO WSS-ERRO-FSTATUS                      
041300        MOVE 6                   TO WSS-ERRO-PONTO                        
041400        PERFORM RT-ERROS         THRU RT-ERROSX                           
041500     END-IF.                                                              
041600*                                                                         
041700 RT-READ-CONFIGX.                                                         
041800     EXIT.                                                                
041900*                                                                         
042000*----------------------------------------------------------------*        
042100 RT-RESOLVE-RATE              SECTION.                                    
042200*  ---> MANUAL-DOLLAR-VALUE wins when present (nonzero); else   *         
042300*       fall back to LAST-API-DOLLAR-VALUE.  Cache the markup   *         
042400*       percentage alongside it (TP-0455).                     *          
042500*----------------------------------------------------------------*        
042600*                                                                         
042700     IF MANUAL-DOLLAR-VALUE-WSG  NOT EQUAL ZEROS                          
042800        MOVE MANUAL-DOLLAR-VALUE-WSG                                      
042900                                 TO WSS-DOLLAR-RATE                       
043000     ELSE                                                                 
043100        MOVE LAST-API-DOLLAR-VALUE-WSG                                    
043200                                 TO WSS-DOLLAR-RATE                       
043300     END-IF.                                                              
043400*                                                                         
043500     MOVE PROFIT-PERCENTAGE-WSG  TO WSS-MARKUP-PCT.                       
043600*                                                                         
043700 RT-RESOLVE-RATEX.                                                        
043800     EXIT.                                                                
043900*                                                                         
044000*----------------------------------------------------------------*        
044100 RT-READ-CATALOG              SECTION.                                    
044200*  ---> Leitura sequencial do arquivo CATALOG-IN.               *         
044300*----------------------------------------------------------------*        
044400*                                                                         
044500     READ ARQ-CATALOGO                                                    
044600         AT END                                                           
044700            MOVE 'S'             TO WSS-EOF-CATALOGO                      
044800     END-READ.                                                            
044900*                                                                         
045000     IF WSS-EOF-CATALOGO         EQUAL 'S'                                
045100        GO TO RT-READ-CATALOGX                                            
045200     END-IF.                                                              
045300*                                                                         
045400     IF FS-CATALOGO              EQUAL '00'                               
045500        ADD 1                    TO WSS-REG-LIDOS                         
045600     ELSE                                                                 
045700        MOVE 'leitura'           TO WSS-ERRO-ACAO                         
045800        MOVE 'CATALOGO'          TO WSS-ERRO-ARQUIVO                      
045900        MOVE FS-CATALOGO         TO WSS-ERRO-FSTATUS                      
046000        MOVE 7                   TO WSS-ERRO-PONTO                        
046100        PERFORM RT-ERROS         THRU RT-ERROSX                           
046200     END-IF.                                                              
046300*                                                                         
046400 RT-READ-CATALOGX.                                                        
046500     EXIT.                                                                
046600*                                                                         
046700*----------------------------------------------------------------*        
046800 RT-PROCESS-CATALOG           SECTION.                                    
046900*  ---> Classifies the current line, then reads the next one.   *         
047000*----------------------------------------------------------------*        
047100*                                                                         
047200     PERFORM RT-CLASSIFY-LINE    THRU RT-CLASSIFY-LINEX.                  
047300     PERFORM RT-READ-CATALOG     THRU RT-READ-CATALOGX.                   
047400*                                                                         
047500 RT-PROCESS-CATALOGX.                                                     
047600     EXIT.                                                                
047700*                                                                         
047800*----------------------------------------------------------------*        
047900 RT-CLASSIFY-LINE             SECTION.                                    
048000*  ---> Blank lines and lines with neither marker nor comma     *         
048100*       are skipped; otherwise dispatches to the matching       *         
048200*       handler (BUSINESS RULES - category/bullet/CSV).        *          
048300*----------------------------------------------------------------*        
048400*                                                                         
048500     MOVE SPACE                  TO WSS-LINE-TYPE.                        
048600     MOVE 1                      TO WSS-SCAN-START.                       
048700     PERFORM RT-LEFT-TRIM        THRU RT-LEFT-TRIMX.                      
048800*                                                                         
048900     IF WSS-START-POS            EQUAL ZEROS                              
049000        SET LINHA-IGNORADA       TO TRUE                                  
049100        ADD 1                    TO WSS-REG-DESPREZADOS                   
049200        GO TO RT-CLASSIFY-LINEX                                           
049300     END-IF.                                                              
049400*                                                                         
049500     IF REG-CATALOGO (WSS-START-POS : 3) EQUAL WSS-MARKER-CAT             
049600        SET LINHA-CABECALHO      TO TRUE                                  
049700        PERFORM RT-CATEGORY-HEADER                                        
049800                                 THRU RT-CATEGORY-HEADERX                 
049900        GO TO RT-CLASSIFY-LINEX                                           
050000     END-IF.                                                              
050100*                                                                         
050200     IF REG-CATALOGO (WSS-START-POS : 6) EQUAL WSS-MARKER-BUL             
050300        SET LINHA-MARCADA        TO TRUE                                  
050400        PERFORM RT-BULLETED-LINE THRU RT-BULLETED-LINEX                   
050500        GO TO RT-CLASSIFY-LINEX                                           
050600     END-IF.                                                              
050700*                                                                         
050800     MOVE ZEROS                  TO WSS-COMMA-CNT.                        
050900     INSPECT REG-CATALOGO        TALLYING WSS-COMMA-CNT                   
051000                                 FOR ALL ','.                             
051100*                                                                         
051200     IF WSS-COMMA-CNT            GREATER ZEROS                            
051300        SET LINHA-CSV            TO TRUE                                  
051400        PERFORM RT-CSV-LINE      THRU RT-CSV-LINEX                        
051500     ELSE                                                                 
051600        SET LINHA-IGNORADA       TO TRUE                                  
051700        ADD 1                    TO WSS-REG-DESPREZADOS                   
051800     END-IF.                                                              
051900*                                                                         
052000 RT-CLASSIFY-LINEX.                                                       
052100     EXIT.                                                                
052200*                                                                         
052300*----------------------------------------------------------------*        
052400 RT-LEFT-TRIM                 SECTION.                                    
052500*  ---> Scans REG-CATALOGO from WSS-SCAN-START for the first    *         
052600*       non-blank column; WSS-START-POS = 0 if none found.     *          
052700*----------------------------------------------------------------*        
052800*                                                                         
052900     MOVE ZEROS                  TO WSS-START-POS.                        
053000*                                                                         
053100     PERFORM RT-SCAN-BLANK       THRU RT-SCAN-BLANKX                      
053200        VARYING WSS-SCAN-POS     FROM WSS-SCAN-START BY 1                 
053300        UNTIL WSS-SCAN-POS       GREATER 200                              
053400           OR WSS-START-POS      NOT EQUAL ZEROS.                         
053500*                                                                         
053600 RT-LEFT-TRIMX.                                                           
053700     EXIT.                                                                
053800*                                                                         
053900*----------------------------------------------------------------*        
054000 RT-SCAN-BLANK                SECTION.                                    
054100*  ---> Body of the RT-LEFT-TRIM scan - tests one column.       *         
054200*----------------------------------------------------------------*        
054300*                                                                         
054400     IF REG-CATALOGO (WSS-SCAN-POS : 1) NOT EQUAL SPACE                   
054500        MOVE WSS-SCAN-POS        TO WSS-START-POS                         
054600     END-IF.                                                              
054700*                                                                         
054800 RT-SCAN-BLANKX.                                                          
054900     EXIT.                                                                
055000*                                                                         
055100*----------------------------------------------------------------*        
055200 RT-CATEGORY-HEADER           SECTION.                                    
055300*  ---> Category header (MARKER-CAT): CURRENT-CATEGORY = the    *         
055400*       trimmed remainder of the line; no product is emitted.  *          
055500*----------------------------------------------------------------*        
055600*                                                                         
055700     COMPUTE WSS-SCAN-START = WSS-START-POS + 3.                          
055800     PERFORM RT-LEFT-TRIM        THRU RT-LEFT-TRIMX.                      
055900*                                                                         
056000     IF WSS-START-POS            EQUAL ZEROS                              
056100        MOVE SPACES              TO WSS-CURRENT-CATEGORY                  
056200     ELSE                                                                 
056300*        ---> TP-0561: clamp the pull length so the tail of *             
056400*             a late-starting category never reads past REG-*             
056500*             CATALOGO.                                     *             
056600        COMPUTE WSS-CAT-LEN = 201 - WSS-START-POS                         
056700        IF WSS-CAT-LEN           GREATER 40                               
056800           MOVE 40               TO WSS-CAT-LEN                           
056900        END-IF                                                            
057000        MOVE REG-CATALOGO (WSS-START-POS : WSS-CAT-LEN)                   
057100                                 TO WSS-CURRENT-CATEGORY                  
057200     END-IF.                                                              
057300*                                                                         
057400 RT-CATEGORY-HEADERX.                                                     
057500     EXIT.                                                                
057600*                                                                         
057700*----------------------------------------------------------------*        
057800 RT-BULLETED-LINE             SECTION.                                    
057900*  ---> Bulleted product (MARKER-BUL): NAME - $PRICE trailer.   *         
058000*----------------------------------------------------------------*        
058100*                                                                         
058200     COMPUTE WSS-SCAN-START = WSS-START-POS + 6.                          
058300     PERFORM RT-LEFT-TRIM        THRU RT-LEFT-TRIMX.                      
058400*                                                                         
058500     IF WSS-START-POS            EQUAL ZEROS                              
058600        MOVE 'NO PRODUCT NAME'   TO WSS-REJECT-REASON                     
058700        PERFORM RT-LOG-REJECT    THRU RT-LOG-REJECTX                      
058800        GO TO RT-BULLETED-LINEX                                           
058900     END-IF.                                                              
059000*                                                                         
059100     MOVE WSS-START-POS          TO WSS-NAME-START.                       
059200     PERFORM RT-FIND-HYPHEN      THRU RT-FIND-HYPHENX.                    
059300*                                                                         
059400     IF NOT ACHOU-HIFEN                                                   
059500        MOVE 'NO - SEPARATOR FOUND'                                       
059600                                 TO WSS-REJECT-REASON                     
059700        PERFORM RT-LOG-REJECT    THRU RT-LOG-REJECTX                      
059800        GO TO RT-BULLETED-LINEX                                           
059900     END-IF.                                                              
060000*                                                                         
060100     COMPUTE WSS-IDX = WSS-HYPHEN-POS - WSS-NAME-START.                   
060200     MOVE SPACES                 TO WSS-NAME-TEXT.                        
060300     MOVE REG-CATALOGO (WSS-NAME-START : WSS-IDX)                         
060400                                 TO WSS-NAME-TEXT.                        
060500*                                                                         
060600     COMPUTE WSS-SCAN-START = WSS-HYPHEN-POS + 1.                         
060700     PERFORM RT-LEFT-TRIM        THRU RT-LEFT-TRIMX.                      
060800*                                                                         
060900     IF WSS-START-POS            EQUAL ZEROS                              
061000        MOVE 'NO PRICE FOUND'    TO WSS-REJECT-REASON                     
061100        PERFORM RT-LOG-REJECT    THRU RT-LOG-REJECTX                      
061200        GO TO RT-BULLETED-LINEX                                           
061300     END-IF.                                                              
061400*                                                                         
061500     IF REG-CATALOGO (WSS-START-POS : 1) NOT EQUAL '$'                    
061600        MOVE 'NO DOLLAR SIGN'    TO WSS-REJECT-REASON                     
061700        PERFORM RT-LOG-REJECT    THRU RT-LOG-REJECTX                      
061800        GO TO RT-BULLETED-LINEX                                           
061900     END-IF.                                                              
062000*                                                                         
062100     COMPUTE WSS-SCAN-START = WSS-START-POS + 1.                          
062200     PERFORM RT-COLLECT-PRICE    THRU RT-COLLECT-PRICEX.                  
062300*                                                                         
062400     IF WSS-PRICE-LEN            EQUAL ZEROS                              
062500        MOVE 'EMPTY PRICE'       TO WSS-REJECT-REASON                     
062600        PERFORM RT-LOG-REJECT    THRU RT-LOG-REJECTX                      
062700        GO TO RT-BULLETED-LINEX                                           
062800     END-IF.                                                              
062900*                                                                         
063000     PERFORM RT-NORMALIZE-PRICE  THRU RT-NORMALIZE-PRICEX.                
063100*                                                                         
063200     IF NOT PRECO-VALIDO                                                  
063300        MOVE 'INVALID PRICE'     TO WSS-REJECT-REASON                     
063400        PERFORM RT-LOG-REJECT    THRU RT-LOG-REJECTX                      
063500        GO TO RT-BULLETED-LINEX                                           
063600     END-IF.                                                              
063700*                                                                         
063800     MOVE WSS-CURRENT-CATEGORY   TO WSS-RECORD-CATEGORY.                  
063900     PERFORM RT-BUILD-PRODUCT    THRU RT-BUILD-PRODUCTX.                  
064000*                                                                         
064100 RT-BULLETED-LINEX.                                                       
064200     EXIT.                                                                
064300*                                                                         
064400*----------------------------------------------------------------*        
064500 RT-FIND-HYPHEN               SECTION.                                    
064600*  ---> Scans forward from WSS-NAME-START for the NAME/PRICE    *         
064700*       separator '-'.                                         *          
064800*----------------------------------------------------------------*        
064900*                                                                         
065000     MOVE 'N'                    TO WSS-FOUND-HIFEN.                      
065100     MOVE ZEROS                  TO WSS-HYPHEN-POS.                       
065200*                                                                         
065300     PERFORM RT-TEST-HYPHEN      THRU RT-TEST-HYPHENX                     
065400        VARYING WSS-SCAN-POS     FROM WSS-NAME-START BY 1                 
065500        UNTIL WSS-SCAN-POS       GREATER 200                              
065600           OR ACHOU-HIFEN.                                                
065700*                                                                         
065800 RT-FIND-HYPHENX.                                                         
065900     EXIT.                                                                
066000*                                                                         
066100*----------------------------------------------------------------*        
066200 RT-TEST-HYPHEN               SECTION.                                    
066300*  ---> Body of the RT-FIND-HYPHEN scan - tests one column.     *         
066400*----------------------------------------------------------------*        
066500*                                                                         
066600     IF REG-CATALOGO (WSS-SCAN-POS : 1) EQUAL '-'                         
066700        MOVE WSS-SCAN-POS        TO WSS-HYPHEN-POS                        
066800        MOVE 'S'                 TO WSS-FOUND-HIFEN                       
066900     END-IF.                                                              
067000*                                                                         
067100 RT-TEST-HYPHENX.                                                         
067200     EXIT.                                                                
067300*                                                                         
067400*----------------------------------------------------------------*        
067500 RT-COLLECT-PRICE             SECTION.                                    
067600*  ---> Collects digits/period/comma after the '$' sign into    *         
067700*       WSS-PRICE-TEXT; stops at the first other character.    *          
067800*----------------------------------------------------------------*        
067900*                                                                         
068000     MOVE SPACES                 TO WSS-PRICE-TEXT.                       
068100     MOVE ZEROS                  TO WSS-PRICE-LEN.                        
068200     MOVE 'N'                    TO WSS-STOP-COLLECT.                     
068300*                                                                         
068400     PERFORM RT-COLLECT-CHAR     THRU RT-COLLECT-CHARX                    
068500        VARYING WSS-SCAN-POS     FROM WSS-SCAN-START BY 1                 
068600        UNTIL WSS-SCAN-POS       GREATER 200                              
068700           OR WSS-STOP-COLLECT   EQUAL 'S'.                               
068800*                                                                         
068900 RT-COLLECT-PRICEX.                                                       
069000     EXIT.                                                                
069100*                                                                         
069200*----------------------------------------------------------------*        
069300 RT-COLLECT-CHAR              SECTION.                                    
069400*  ---> Body of the RT-COLLECT-PRICE scan - tests one column.   *         
069500*----------------------------------------------------------------*        
069600*                                                                         
069700     MOVE REG-CATALOGO (WSS-SCAN-POS : 1) TO WSS-CHAR-TEMP.               
069800*                                                                         
069900     IF WSS-CHAR-TEMP            IS PRICE-CHARS                           
070000        ADD 1                    TO WSS-PRICE-LEN                         
070100        MOVE WSS-CHAR-TEMP                                                
070200                    TO WSS-PRICE-TEXT (WSS-PRICE-LEN : 1)                 
070300     ELSE                                                                 
070400        MOVE 'S'                 TO WSS-STOP-COLLECT                      
070500     END-IF.                                                              
070600*                                                                         
070700 RT-COLLECT-CHARX.                                                        
070800     EXIT.                                                                
070900*                                                                         
071000*----------------------------------------------------------------*        
071100 RT-NORMALIZE-PRICE           SECTION.                                    
071200*  ---> Commas normalized to periods (TP-0178), then the text   *         
071300*       is converted digit-by-digit into WSS-PRICE-VALUE.      *          
071400*----------------------------------------------------------------*        
071500*                                                                         
071600     INSPECT WSS-PRICE-TEXT      REPLACING ALL ',' BY '.'.                
071700*                                                                         
071800     MOVE ZEROS                  TO WSS-PRICE-VALUE.                      
071900     MOVE 'N'                    TO WSS-DECIMAL-SW.                       
072000     MOVE ZEROS                  TO WSS-DEC-DIGITS.                       
072100     MOVE 'S'                    TO WSS-NUM-OK-SW.                        
072200*                                                                         
072300     PERFORM RT-ACCUM-DIGIT      THRU RT-ACCUM-DIGITX                     
072400        VARYING WSS-IDX          FROM 1 BY 1                              
072500        UNTIL WSS-IDX            GREATER WSS-PRICE-LEN.                   
072600*                                                                         
072700 RT-NORMALIZE-PRICEX.                                                     
072800     EXIT.                                                                
072900*                                                                         
073000*----------------------------------------------------------------*        
073100 RT-ACCUM-DIGIT               SECTION.                                    
073200*  ---> Body of the RT-NORMALIZE-PRICE scan - one character     *         
073300*       of WSS-PRICE-TEXT per call; decimal digits beyond 2     *         
073400*       places are dropped, not rounded.                       *          
073500*----------------------------------------------------------------*        
073600*                                                                         
073700     MOVE WSS-PRICE-TEXT (WSS-IDX : 1) TO WSS-CHAR-TEMP.                  
073800*                                                                         
073900     IF WSS-CHAR-TEMP            EQUAL '.'                                
074000        IF EM-DECIMAL                                                     
074100           MOVE 'N'              TO WSS-NUM-OK-SW                         
074200        ELSE                                                              
074300           MOVE 'S'              TO WSS-DECIMAL-SW                        
074400        END-IF                                                            
074500     ELSE                                                                 
074600        IF WSS-CHAR-TEMP         IS NUMERIC                               
074700           MOVE WSS-CHAR-TEMP    TO WSS-DIGIT-NUM                         
074800           IF EM-DECIMAL                                                  
074900              ADD 1              TO WSS-DEC-DIGITS                        
075000              IF WSS-DEC-DIGITS  EQUAL 1                                  
075100                 COMPUTE WSS-PRICE-VALUE =                                
075200                    WSS-PRICE-VALUE + (WSS-DIGIT-NUM / 10)                
075300              ELSE                                                        
075400                 IF WSS-DEC-DIGITS EQUAL 2                                
075500                    COMPUTE WSS-PRICE-VALUE =                             
075600                       WSS-PRICE-VALUE + (WSS-DIGIT-NUM / 100)            
075700                 END-IF                                                   
075800              END-IF                                                      
075900           ELSE                                                           
076000              COMPUTE WSS-PRICE-VALUE =                                   
076100                 (WSS-PRICE-VALUE * 10) + WSS-DIGIT-NUM                   
076200           END-IF                                                         
076300        ELSE                                                              
076400           MOVE 'N'              TO WSS-NUM-OK-SW                         
076500        END-IF                                                            
076600     END-IF.                                                              
076700*                                                                         
076800 RT-ACCUM-DIGITX.                                                         
076900     EXIT.                                                                
077000*                                                                         
077100*----------------------------------------------------------------*        
077200 RT-CSV-LINE                  SECTION.                                    
077300*  ---> CSV fallback: NAME,PRICE[,CATEGORY] - applies only to    *        
077400*       lines with a comma and no marker (RT-CLASSIFY-LINE).    *         
077500*----------------------------------------------------------------*        
077600*                                                                         
077700     MOVE SPACES                 TO WSS-CSV-FIELD1                        
077800                                    WSS-CSV-FIELD2                        
077900                                    WSS-CSV-FIELD3.                       
078000     MOVE ZEROS                  TO WSS-FIELD-CNT.                        
078100*                                                                         
078200     UNSTRING REG-CATALOGO       DELIMITED BY ','                         
078300         INTO WSS-CSV-FIELD1                                              
078400              WSS-CSV-FIELD2                                              
078500              WSS-CSV-FIELD3                                              
078600         TALLYING IN WSS-FIELD-CNT                                        
078700     END-UNSTRING.                                                        
078800*                                                                         
078900     IF WSS-FIELD-CNT            LESS 2                                   
079000        MOVE 'FEWER THAN 2 CSV FIELDS'                                    
079100                                 TO WSS-REJECT-REASON                     
079200        PERFORM RT-LOG-REJECT    THRU RT-LOG-REJECTX                      
079300        GO TO RT-CSV-LINEX                                                
079400     END-IF.                                                              
079500*                                                                         
079600     PERFORM RT-TRIM-CSV-NAME    THRU RT-TRIM-CSV-NAMEX.                  
079700     INSPECT WSS-CSV-FIELD2      REPLACING ALL '$' BY SPACE.              
079800*                                                                         
079900     PERFORM RT-COLLECT-CSV-PRICE                                         
080000                                 THRU RT-COLLECT-CSV-PRICEX.              
080100*                                                                         
080200     IF WSS-PRICE-LEN            EQUAL ZEROS                              
080300        MOVE 'EMPTY PRICE'       TO WSS-REJECT-REASON                     
080400        PERFORM RT-LOG-REJECT    THRU RT-LOG-REJECTX                      
080500        GO TO RT-CSV-LINEX                                                
080600     END-IF.                                                              
080700*                                                                         
080800     PERFORM RT-NORMALIZE-PRICE  THRU RT-NORMALIZE-PRICEX.                
080900*                                                                         
081000     IF NOT PRECO-VALIDO                                                  
081100        MOVE 'INVALID PRICE'     TO WSS-REJECT-REASON                     
081200        PERFORM RT-LOG-REJECT    THRU RT-LOG-REJECTX                      
081300        GO TO RT-CSV-LINEX                                                
081400     END-IF.                                                              
081500*                                                                         
081600     IF WSS-FIELD-CNT            GREATER 2                                
081700        MOVE WSS-CSV-FIELD3      TO WSS-RECORD-CATEGORY                   
081800     ELSE                                                                 
081900        MOVE WSS-CURRENT-CATEGORY                                         
082000                                 TO WSS-RECORD-CATEGORY                   
082100     END-IF.                                                              
082200*                                                                         
082300     PERFORM RT-BUILD-PRODUCT    THRU RT-BUILD-PRODUCTX.                  
082400*                                                                         
082500 RT-CSV-LINEX.                                                            
082600     EXIT.                                                                
082700*                                                                         
082800*----------------------------------------------------------------*        
082900 RT-TRIM-CSV-NAME             SECTION.                                    
083000*  ---> TP-0577: LEFT/RIGHT-TRIMS WSS-CSV-FIELD1 BEFORE IT IS    *        
083100*       CARRIED INTO WSS-NAME-TEXT; A BARE MOVE LEFT A STRAY     *        
083200*       LEADING BLANK WHEN THE FEED HAD A SPACE AFTER THE       *         
083300*       COMMA.                                                  *         
083400*----------------------------------------------------------------*        
083500*                                                                         
083600     MOVE ZEROS                  TO WSS-CSV-LEFT WSS-CSV-RIGHT.           
083700*                                                                         
083800     PERFORM RT-SCAN-CSV-LEFT    THRU RT-SCAN-CSV-LEFTX                   
083900        VARYING WSS-SCAN-POS     FROM 1 BY 1                              
084000        UNTIL WSS-SCAN-POS       GREATER 60                               
084100           OR WSS-CSV-LEFT       NOT EQUAL ZEROS.                         
084200*                                                                         
084300     IF WSS-CSV-LEFT             EQUAL ZEROS                              
084400        MOVE SPACES              TO WSS-NAME-TEXT                         
084500     ELSE                                                                 
084600        PERFORM RT-SCAN-CSV-RIGHT THRU RT-SCAN-CSV-RIGHTX                 
084700           VARYING WSS-SCAN-POS  FROM 60 BY -1                            
084800           UNTIL WSS-SCAN-POS    LESS WSS-CSV-LEFT                        
084900              OR WSS-CSV-RIGHT   NOT EQUAL ZEROS                          
085000        COMPUTE WSS-CSV-LEN = WSS-CSV-RIGHT - WSS-CSV-LEFT + 1            
085100        MOVE SPACES              TO WSS-NAME-TEXT                         
085200        MOVE WSS-CSV-FIELD1 (WSS-CSV-LEFT : WSS-CSV-LEN)                  
085300                                 TO WSS-NAME-TEXT                         
085400     END-IF.                                                              
085500*                                                                         
085600 RT-TRIM-CSV-NAMEX.                                                       
085700     EXIT.                                                                
085800*                                                                         
085900*----------------------------------------------------------------*        
086000 RT-SCAN-CSV-LEFT             SECTION.                                    
086100*  ---> Body of the RT-TRIM-CSV-NAME left scan.                  *        
086200*----------------------------------------------------------------*        
086300*                                                                         
086400     IF WSS-CSV-FIELD1 (WSS-SCAN-POS : 1) NOT EQUAL SPACE                 
086500        MOVE WSS-SCAN-POS        TO WSS-CSV-LEFT                          
086600     END-IF.                                                              
086700*                                                                         
086800 RT-SCAN-CSV-LEFTX.                                                       
086900     EXIT.                                                                
087000*                                                                         
087100*----------------------------------------------------------------*        
087200 RT-SCAN-CSV-RIGHT            SECTION.                                    
087300*  ---> Body of the RT-TRIM-CSV-NAME right scan.                 *        
087400*----------------------------------------------------------------*        
087500*                                                                         
087600     IF WSS-CSV-FIELD1 (WSS-SCAN-POS : 1) NOT EQUAL SPACE                 
087700        MOVE WSS-SCAN-POS        TO WSS-CSV-RIGHT                         
087800     END-IF.                                                              
087900*                                                                         
088000 RT-SCAN-CSV-RIGHTX.                                                      
088100     EXIT.                                                                
088200*                                                                         
088300*----------------------------------------------------------------*        
088400 RT-COLLECT-CSV-PRICE         SECTION.                                    
088500*  ---> Same job as RT-COLLECT-PRICE but scans the short CSV     *        
088600*       price field instead of REG-CATALOGO.                   *          
088700*----------------------------------------------------------------*        
088800*                                                                         
088900     MOVE SPACES                 TO WSS-PRICE-TEXT.                       
089000     MOVE ZEROS                  TO WSS-PRICE-LEN.                        
089100     MOVE 'N'                    TO WSS-STOP-COLLECT.                     
089200*                                                                         
089300     PERFORM RT-COLLECT-CSV-CHAR THRU RT-COLLECT-CSV-CHARX                
089400        VARYING WSS-IDX2         FROM 1 BY 1                              
089500        UNTIL WSS-IDX2           GREATER 20                               
089600           OR WSS-STOP-COLLECT   EQUAL 'S'.                               
089700*                                                                         
089800 RT-COLLECT-CSV-PRICEX.                                                   
089900     EXIT.                                                                
090000*                                                                         
090100*----------------------------------------------------------------*        
090200 RT-COLLECT-CSV-CHAR          SECTION.                                    
090300*  ---> Body of the RT-COLLECT-CSV-PRICE scan - leading spaces   *        
090400*       (left by the stripped '$') are skipped; a trailing      *         
090500*       space or other character ends the scan.                *          
090600*----------------------------------------------------------------*        
090700*                                                                         
090800     MOVE WSS-CSV-FIELD2 (WSS-IDX2 : 1) TO WSS-CHAR-TEMP.                 
090900*                                                                         
091000     IF WSS-CHAR-TEMP            EQUAL SPACE                              
091100        IF WSS-PRICE-LEN         GREATER ZEROS                            
091200           MOVE 'S'              TO WSS-STOP-COLLECT                      
091300        END-IF                                                            
091400     ELSE                                                                 
091500        IF WSS-CHAR-TEMP         IS PRICE-CHARS                           
091600           ADD 1                 TO WSS-PRICE-LEN                         
091700           MOVE WSS-CHAR-TEMP                                             
091800                    TO WSS-PRICE-TEXT (WSS-PRICE-LEN : 1)                 
091900        ELSE                                                              
092000           MOVE 'S'              TO WSS-STOP-COLLECT                      
092100        END-IF                                                            
092200     END-IF.                                                              
092300*                                                                         
092400 RT-COLLECT-CSV-CHARX.                                                    
092500     EXIT.                                                                
092600*                                                                         
092700*----------------------------------------------------------------*        
092800 RT-BUILD-PRODUCT             SECTION.                                    
092900*  ---> Common tail for bulleted and CSV lines once name,        *        
093000*       category and price are known; prices the row at the     *         
093100*       current rate/markup and writes it to the staging file.  *         
093200*----------------------------------------------------------------*        
093300*                                                                         
093400     ADD 1                       TO WSS-REG-GRAVADOS.                     
093500*                                                                         
093600     MOVE SPACES                 TO REG-WSP.                              
093700     MOVE WSS-REG-GRAVADOS       TO PRODUCT-ID-WSP.                       
093800     MOVE WSS-NAME-TEXT          TO PRODUCT-NAME-WSP.                     
093900     MOVE WSS-RECORD-CATEGORY    TO PRODUCT-CATEGORY-WSP.                 
094000     MOVE WSS-PRICE-VALUE        TO PRICE-USD-WSP.                        
094100*                                                                         
094200     PERFORM RT-CALCULATE-PRICE  THRU RT-CALCULATE-PRICEX.                
094300*                                                                         
094400     WRITE REG-FDE               FROM REG-WSP.                            
094500*                                                                         
094600     IF FS-ESTAGIO               EQUAL '00'                               
094700        CONTINUE                                                          
094800     ELSE                                                                 
094900        MOVE 'gravar'            TO WSS-ERRO-ACAO                         
095000        MOVE 'ESTAGIO'           TO WSS-ERRO-ARQUIVO                      
095100        MOVE FS-ESTAGIO          TO WSS-ERRO-FSTATUS                      
095200        MOVE 8                   TO WSS-ERRO-PONTO                        
095300        PERFORM RT-ERROS         THRU RT-ERROSX                           
095400     END-IF.                                                              
095500*                                                                         
095600 RT-BUILD-PRODUCTX.                                                       
095700     EXIT.                                                                
095800*                                                                         
095900*----------------------------------------------------------------*        
096000 RT-CALCULATE-PRICE           SECTION.                                    
096100*  ---> PRICE-ARS = PRICE-USD * DOLLAR-RATE * (1 + MARKUP/100),  *        
096200*       rounded to 2 decimals (BUSINESS RULES - Price Calc).    *         
096300*----------------------------------------------------------------*        
096400*                                                                         
096500     COMPUTE PRICE-ARS-WSP ROUNDED =                                      
096600        PRICE-USD-WSP * WSS-DOLLAR-RATE *                                 
096700        (1 + (WSS-MARKUP-PCT / 100)).                                     
096800*                                                                         
096900 RT-CALCULATE-PRICEX.                                                     
097000     EXIT.                                                                
097100*                                                                         
097200*----------------------------------------------------------------*        
097300 RT-LOG-REJECT                SECTION.                                    
097400*  ---> Writes one line to the exception log (analogous to the  *         
097500*       shop's RELATO idiom); rejects are not fatal.           *          
097600*----------------------------------------------------------------*        
097700*                                                                         
097800     ADD 1                       TO WSS-REG-DESPREZADOS.                  
097900     MOVE SPACES                 TO REG-RELATO.                           
098000*                                                                         
098100     STRING 'REJECTED - ' WSS-REJECT-REASON ' - '                         
098200            REG-CATALOGO (1 : 40)                                         
098300         DELIMITED BY SIZE       INTO REG-RELATO                          
098400     END-STRING.                                                          
098500*                                                                         
098600     WRITE REG-RELATO.                                                    
098700*                                                                         
098800     IF FS-RELATO                EQUAL '00'                               
098900        CONTINUE                                                          
099000     ELSE                                                                 
099100        MOVE 'gravar'            TO WSS-ERRO-ACAO                         
099200        MOVE 'RELATO'            TO WSS-ERRO-ARQUIVO                      
099300        MOVE FS-RELATO           TO WSS-ERRO-FSTATUS                      
099400        MOVE 9                   TO WSS-ERRO-PONTO                        
099500        PERFORM RT-ERROS         THRU RT-ERROSX                           
099600     END-IF.                                                              
099700*                                                                         
099800 RT-LOG-REJECTX.                                                          
099900     EXIT.                                                                
100000*                                                                         
100100*----------------------------------------------------------------*        
100200 RT-FINALIZE                  SECTION.                                    
100300*  ---> Closes the feed/staging files; replaces PRODUCT-MASTER   *        
100400*       only if at least one row parsed (BUSINESS RULES - full   *        
100500*       replace semantics); shows the completion message.       *         
100600*----------------------------------------------------------------*        
100700*                                                                         
100800     CLOSE ARQ-CATALOGO.                                                  
100900*                                                                         
101000     IF FS-CATALOGO              EQUAL '00'                               
101100        CONTINUE                                                          
101200     ELSE                                                                 
101300        MOVE 'fechar'            TO WSS-ERRO-ACAO                         
101400        MOVE 'CATALOGO'          TO WSS-ERRO-ARQUIVO                      
101500        MOVE FS-CATALOGO         TO WSS-ERRO-FSTATUS                      
101600        MOVE 10                  TO WSS-ERRO-PONTO                        
101700        PERFORM RT-ERROS         THRU RT-ERROSX                           
101800     END-IF.                                                              
101900*                                                                         
102000     CLOSE ARQ-ESTAGIO.                                                   
102100*                                                                         
102200     IF FS-ESTAGIO               EQUAL '00'                               
102300        CONTINUE                                                          
102400     ELSE                                                                 
102500        MOVE 'fechar'            TO WSS-ERRO-ACAO                         
102600        MOVE 'ESTAGIO'           TO WSS-ERRO-ARQUIVO                      
102700        MOVE FS-ESTAGIO          TO WSS-ERRO-FSTATUS                      
102800        MOVE 11                  TO WSS-ERRO-PONTO                        
102900        PERFORM RT-ERROS         THRU RT-ERROSX                           
103000     END-IF.                                                              
103100*                                                                         
103200     IF WSS-REG-GRAVADOS         GREATER ZEROS                            
103300        PERFORM RT-REPLACE-CATALOG                                        
103400                                 THRU RT-REPLACE-CATALOGX                 
103500     END-IF.                                                              
103600*                                                                         
103700     CLOSE ARQ-RELATO.                                                    
103800*                                                                         
103900     IF FS-RELATO                EQUAL '00'                               
104000        CONTINUE                                                          
104100     ELSE                                                                 
104200        MOVE 'fechar'            TO WSS-ERRO-ACAO                         
104300        MOVE 'RELATO'            TO WSS-ERRO-ARQUIVO                      
104400        MOVE FS-RELATO           TO WSS-ERRO-FSTATUS                      
104500        MOVE 12                  TO WSS-ERRO-PONTO                        
104600        PERFORM RT-ERROS         THRU RT-ERROSX                           
104700     END-IF.                                                              
104800*                                                                         
104900     PERFORM RT-SHOW-TOTALS      THRU RT-SHOW-TOTALSX.                    
105000*                                                                         
105100 RT-FINALIZEX.                                                            
105200     EXIT.                                                                
105300*                                                                         
105400*----------------------------------------------------------------*        
105500 RT-REPLACE-CATALOG           SECTION.                                    
105600*  ---> At least one row parsed; the staged set replaces the    *         
105700*       whole of PRODUCT-MASTER (BUSINESS RULES - full replace). *        
105800*----------------------------------------------------------------*        
105900*                                                                         
106000     OPEN INPUT  ARQ-ESTAGIO.                                             
106100*                                                                         
106200     IF FS-ESTAGIO               EQUAL '00'                               
106300        CONTINUE                                                          
106400     ELSE                                                                 
106500        MOVE 'reabrir'           TO WSS-ERRO-ACAO                         
106600        MOVE 'ESTAGIO'           TO WSS-ERRO-ARQUIVO                      
106700        MOVE FS-ESTAGIO          TO WSS-ERRO-FSTATUS                      
106800        MOVE 13                  TO WSS-ERRO-PONTO                        
106900        PERFORM RT-ERROS         THRU RT-ERROSX                           
107000     END-IF.                                                              
107100*                                                                         
107200     OPEN OUTPUT ARQ-PRODUTO.                                             
107300*                                                                         
107400     IF FS-PRODUTO               EQUAL '00'                               
107500        CONTINUE                                                          
107600     ELSE                                                                 
107700        MOVE 'abrir'             TO WSS-ERRO-ACAO                         
107800        MOVE 'PRODUTO'           TO WSS-ERRO-ARQUIVO                      
107900        MOVE FS-PRODUTO          TO WSS-ERRO-FSTATUS                      
108000        MOVE 14                  TO WSS-ERRO-PONTO                        
108100        PERFORM RT-ERROS         THRU RT-ERROSX                           
108200     END-IF.                                                              
108300*                                                                         
108400     MOVE 'N'                    TO WSS-EOF-ESTAGIO.                      
108500*                                                                         
108600     PERFORM RT-COPY-STAGE-ROW   THRU RT-COPY-STAGE-ROWX                  
108700        UNTIL FIM-ESTAGIO.                                                
108800*                                                                         
108900     CLOSE ARQ-ESTAGIO   ARQ-PRODUTO.                                     
109000*                                                                         
109100 RT-REPLACE-CATALOGX.                                                     
109200     EXIT.                                                                
109300*                                                                         
109400*----------------------------------------------------------------*        
109500 RT-COPY-STAGE-ROW            SECTION.                                    
109600*  ---> Copies one staged row across to PRODUCT-MASTER as-is -   *        
109700*       PRICE-ARS was already computed when the row was staged. *         
109800*----------------------------------------------------------------*        
109900*                                                                         
110000     READ ARQ-ESTAGIO            INTO REG-WSP                             
110100         AT END                                                           
110200            MOVE 'S'             TO WSS-EOF-ESTAGIO                       
110300     END-READ.                                                            
110400*                                                                         
110500     IF FIM-ESTAGIO                                                       
110600        GO TO RT-COPY-STAGE-ROWX                                          
110700     END-IF.                                                              
110800*                                                                         
110900     WRITE REG-FDP               FROM REG-WSP.                            
111000*                                                                         
111100     IF FS-PRODUTO               EQUAL '00'                               
111200        CONTINUE                                                          
111300     ELSE                                                                 
111400        MOVE 'gravar'            TO WSS-ERRO-ACAO                         
111500        MOVE 'PRODUTO'           TO WSS-ERRO-ARQUIVO                      
111600        MOVE FS-PRODUTO          TO WSS-ERRO-FSTATUS                      
111700        MOVE 15                  TO WSS-ERRO-PONTO                        
111800        PERFORM RT-ERROS         THRU RT-ERROSX                           
111900     END-IF.                                                              
112000*                                                                         
112100 RT-COPY-STAGE-ROWX.                                                      
112200     EXIT.                                                                
112300*                                                                         
112400*----------------------------------------------------------------*        
112500 RT-SHOW-TOTALS               SECTION.                                    
112600*  ---> TP-0588: plain completion message only - no counters *            
112700*       are displayed.  BATCH FLOW bars control totals for   *            
112800*       this run, printed or not; the old RUN TOTALS banner  *            
112900*       (read/written/rejected) is gone.                    *             
113000*----------------------------------------------------------------*        
113100*                                                                         
113200     IF WSS-REG-GRAVADOS         GREATER ZEROS                            
113300        DISPLAY 'PRV00910 - IMPORT COMPLETE, MASTER REPLACED.'            
113400     ELSE                                                                 
113500        DISPLAY 'PRV00910 - IMPORT COMPLETE, MASTER NOT REPLACED.'        
113600     END-IF.                                                              
113700*                                                                         
113800 RT-SHOW-TOTALSX.                                                         
113900     EXIT.                                                                
114000*                                                                         
114100*----------------------------------------------------------------*        
114200 RT-ERROS                     SECTION.                                    
114300*  ---> Unattended batch run - any hard I/O error is logged to   *        
114400*       SYSOUT and the step abends (no operator to prompt).    *          
114500*----------------------------------------------------------------*        
114600*                                                                         
114700     DISPLAY '*** PRV00910 - I/O ERROR - RUN ABORTED ***'.                
114800*                                                                         
114900     STRING 'ACTION: '    WSS-ERRO-ACAO                                   
115000            ' FILE: '     WSS-ERRO-ARQUIVO                                
115100            ' STATUS: '   WSS-ERRO-FSTATUS                                
115200            ' POINT: '    WSS-ERRO-PONTO                                  
115300         DELIMITED BY SIZE       INTO WSS-ERRO-MENSAGEM                   
115400     END-STRING.                                                          
115500*                                                                         
115600     DISPLAY WSS-ERRO-MENSAGEM.                                           
115700*                                                                         
115800     MOVE 16                     TO RETURN-CODE.                          
115900     STOP RUN.                                                            
116000*                                                                         
116100 RT-ERROSX.                                                               
116200     EXIT.                                                                
116300*                                                                         
116400*----------------------------------------------------------------*        
116500*                      E N D   O F   P R O G R A M                        
116600*----------------------------------------------------------------*        
