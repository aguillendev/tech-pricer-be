000100*================================================================*        
000200 IDENTIFICATION                  DIVISION.                                
000300*================================================================*        
000400 PROGRAM-ID.                     PRV00920.                                
000500 AUTHOR.                         J. MARTINEZ.                             
000600 INSTALLATION.                   SOUTHLAKE DATA CENTER.                   
000700 DATE-WRITTEN.                   04/15/1991.                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.                       UNCLASSIFIED.                            
001000*----------------------------------------------------------------*        
001100*REMARKS.                                                                 
001200*     *----------------------------------------------------------*        
001300*     *#NAME     : PRV00920 ---> TIERED PROFIT RULE RESOLUTION   *        
001400*     *----------------------------------------------------------*        
001500*     *#TYPE     : COBOL - CALLED SUBPROGRAM                     *        
001600*     *----------------------------------------------------------*        
001700*     *#ANALYST  : J. MARTINEZ                                   *        
001800*     *----------------------------------------------------------*        
001900*     *#FUNCTION : GIVEN A PRODUCT'S USD PRICE AND THE PROFIT    *        
002000*     *            RULE TABLE (ASCENDING MIN-PRICE-USD ORDER),   *        
002100*     *            RETURNS THE MARKUP PERCENT OF THE FIRST RULE  *        
002200*     *            WHOSE RANGE CONTAINS THE PRICE, OR SIGNALS    *        
002300*     *            'NO RULE' WHEN NONE DOES.                     *        
002400*     *----------------------------------------------------------*        
002500*----------------------------------------------------------------*        
002600*     CHANGE LOG                                                          
002700*----------------------------------------------------------------*        
002800* 04/15/91 JM   TP-0118  ORIGINAL VERSION - PORTED FROM THE               
002900*                        OLD MARKUP TABLE LOOKUP IN PRC0012.              
003000* 09/02/91 JM   TP-0124  FIRST-MATCH-WINS RULE CLARIFIED PER              
003100*                        PRICING DESK MEMO 91-14.                         
003200* 01/11/93 RFC  TP-0201  ADDED MAX-PRICE-PRESENT FLAG; RANGES             
003300*                        WITH NO UPPER BOUND WERE REJECTING               
003400*                        VALID HIGH-TICKET ITEMS.                         
003500* 06/30/94 RFC  TP-0233  INCLUSIVE BOUND FIX ON MAX-PRICE-USD.            
003600* 03/14/96 KLW  TP-0298  TABLE SIZE RAISED 50 TO 200 ROWS FOR             
003700*                        THE SPRING CATALOG EXPANSION.                    
003800* 11/20/98 KLW  TP-0341  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN           
003900*                        THIS PROGRAM, DATE-INDEPENDENT LOOKUP.           
004000* 02/08/99 KLW  TP-0344  Y2K SIGN-OFF RECORDED; NO CHANGES                
004100*                        REQUIRED BEYOND THE 11/20/98 REVIEW.             
004200* 07/19/01 DPT  TP-0402  MIN-PRICE-PRESENT HONORED EXPLICITLY             
004300*                        RATHER THAN INFERRED FROM ZERO.                  
004400* 05/05/04 DPT  TP-0455  REMOVED OBSOLETE DEBUG DISPLAY LINES             
004500*                        LEFT OVER FROM THE TP-0201 FIX.                  
004600* 10/02/06 SGH  TP-0502  HEADER STANDARDIZED TO CURRENT SHOP              
004700*                        TEMPLATE; NO LOGIC CHANGE.                       
004800*----------------------------------------------------------------*        
004900*================================================================*        
005000 ENVIRONMENT                     DIVISION.                                
005100*================================================================*        
005200 CONFIGURATION                   SECTION.                                 
005300*----------------------------------------------------------------*        
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     CLASS RULE-PCT-DIGITS     IS '0' THRU '9'.                           
005700*                                                                         
005800*================================================================*        
005900 DATA                            DIVISION.                                
006000*================================================================*        
006100 WORKING-STORAGE                 SECTION.                                 
006200*----------------------------------------------------------------*        
006300 77  FILLER                      PIC  X(032)         VALUE                
006400     'III  WORKING STORAGE SECTION III'.                                  
006500*                                                                         
006600 77  WSS-RULE-INDEX              PIC  9(004) COMP    VALUE ZEROS.         
006700 77  WSS-RULE-COUNT              PIC  9(004) COMP    VALUE ZEROS.         
006800 77  WSS-RULES-TESTED            PIC  9(005) COMP    VALUE ZEROS.         
006900*                                                                         
007000 77  WSS-FOUND-SW                PIC  X(001)         VALUE 'N'.           
007100     88 RULE-FOUND                                   VALUE 'S'.           
007200*                                                                         
007300*----------------------------------------------------------------*        
007400*    VARIABLES - RANGE UNDER TEST                                         
007500*----------------------------------------------------------------*        
007600 01  WSS-RANGE-TEST.                                                      
007700     03  WSS-MIN-PRESENT         PIC  X(001)         VALUE SPACES.        
007800     03  WSS-MAX-PRESENT         PIC  X(001)         VALUE SPACES.        
007900     03  WSS-MIN-USD             PIC S9(007)V9(002)  VALUE ZEROS.         
008000     03  WSS-MAX-USD             PIC S9(007)V9(002)  VALUE ZEROS.         
008100     03  FILLER                  PIC  X(004)         VALUE SPACES.        
008200*                                                                         
008300 01  WSS-RANGE-TEST-R            REDEFINES WSS-RANGE-TEST.                
008400     03  WSS-FLAGS-PAIR          PIC  X(002).                             
008500     03  WSS-BOUNDS-PIC          PIC  X(018).                             
008600*                                                                         
008700*----------------------------------------------------------------*        
008800*    VARIABLES - USD PRICE UNDER ANALYSIS                                 
008900*----------------------------------------------------------------*        
009000 01  WSS-PRICE-AREA.                                                      
009100     03  WSS-PRICE-USD           PIC S9(007)V9(002)  VALUE ZEROS.         
009200     03  FILLER                  PIC  X(005)         VALUE SPACES.        
009300*                                                                         
009400 01  WSS-PRICE-AREA-R            REDEFINES WSS-PRICE-AREA.                
009500     03  WSS-PRICE-WHOLE         PIC S9(007).                             
009600     03  WSS-PRICE-CENTS         PIC  9(002).                             
009700     03  FILLER                  PIC  X(005).                             
009800*                                                                         
009900*----------------------------------------------------------------*        
010000*    VARIABLES - COUNTERS                                                 
010100*----------------------------------------------------------------*        
010200 01  WSS-COUNTERS.                                                        
010300     03  WSS-RULES-TESTED-B      PIC  9(005) COMP    VALUE ZEROS.         
010400     03  FILLER                  PIC  X(005)         VALUE SPACES.        
010500*                                                                         
010600 01  WSS-COUNTERS-R              REDEFINES WSS-COUNTERS.                  
010700     03  WSS-RULES-TESTED-D      PIC  X(005).                             
010800     03  FILLER                  PIC  X(005).                             
010900*                                                                         
011000 01  FILLER                      PIC  X(032)        VALUE                 
011100     'FFF  END OF WORKING-STORAGE  FFF'.                                  
011200*                                                                         
011300*================================================================*        
011400 LINKAGE                         SECTION.                                 
011500*================================================================*        
011600 01  LKS-PARM-0920.                                                       
011700     03  LKS-PRICE-USD-0920      PIC S9(007)V9(002).                      
011800     03  LKS-RULE-COUNT-0920     PIC  9(004)         COMP.                
011900     03  LKS-RULE-TABLE-0920     OCCURS 200 TIMES                         
012000                                 INDEXED BY IDX-0920.                     
012100         05  LKS-MIN-USD-0920        PIC S9(007)V9(002).                  
012200         05  LKS-MIN-PRESENT-0920    PIC  X(001).                         
012300         05  LKS-MAX-USD-0920        PIC S9(007)V9(002).                  
012400         05  LKS-MAX-PRESENT-0920    PIC  X(001).                         
012500         05  LKS-PCT-0920            PIC S9(003)V9(002).                  
012600     03  LKS-PCT-RESOLVED-0920   PIC S9(003)V9(002).                      
012700     03  LKS-FOUND-0920          PIC  X(001).                             
012800*----------------------------------------------------------------*        
012900* LKS-PRICE-USD-0920  = USD price of the product under pricing            
013000* LKS-RULE-COUNT-0920 = number of rules loaded in the table               
013100* LKS-RULE-TABLE-0920 = rule table, ascending MIN-PRICE-USD order         
013200* LKS-PCT-RESOLVED-0920 = markup pct of the first matching rule           
013300* LKS-FOUND-0920      = 'S' - a rule matched / 'N' - none did             
013400*----------------------------------------------------------------*        
013500*                                                                         
013600*================================================================*        
013700 PROCEDURE                       DIVISION USING LKS-PARM-0920.            
013800*================================================================*        
013900 RT-MAIN-LINE                    SECTION.                                 
014000*----------------------------------------------------------------*        
014100*                                                                         
014200     PERFORM RT-INITIALIZE       THRU RT-INITIALIZEX.                     
014300*                                                                         
014400     PERFORM RT-PROCESS-RULES    THRU RT-PROCESS-RULESX.                  
014500*                                                                         
014600     PERFORM RT-TERMINATE        THRU RT-TERMINATEX.                      
014700*                                                                         
014800     GOBACK.                                                              
014900*                                                                         
015000 RT-MAIN-LINEX.                                                           
015100     EXIT.                                                                
015200*                                                                         
015300*----------------------------------------------------------------*        
015400 RT-INITIALIZE                   SECTION.                                 
015500*  ---> Clear the return area and load price / rule count.      *         
015600*----------------------------------------------------------------*        
015700*                                                                         
015800     MOVE ZEROS                  TO LKS-PCT-RESOLVED-0920.                
015900     MOVE 'N'                    TO LKS-FOUND-0920.                       
016000     MOVE 'N'                    TO WSS-FOUND-SW.                         
016100     MOVE 1                      TO WSS-RULE-INDEX.                       
016200     MOVE ZEROS                  TO WSS-RULES-TESTED.                     
016300     MOVE LKS-RULE-COUNT-0920    TO WSS-RULE-COUNT.                       
016400     MOVE LKS-PRICE-USD-0920     TO WSS-PRICE-USD.                        
016500*                                                                         
016600 RT-INITIALIZEX.                                                          
016700     EXIT.                                                                
016800*                                                                         
016900*----------------------------------------------------------------*        
017000 RT-PROCESS-RULES                SECTION.                                 
017100*  ---> Scan the table in ascending order; stop at the first    *         
017200*       range that contains the price (first-match-wins).      *          
017300*----------------------------------------------------------------*        
017400*                                                                         
017500     IF WSS-RULE-COUNT           EQUAL ZEROS                              
017600        GO TO RT-PROCESS-RULESX                                           
017700     END-IF.                                                              
017800*                                                                         
017900     PERFORM RT-TEST-RANGE       THRU RT-TEST-RANGEX                      
018000        VARYING WSS-RULE-INDEX   FROM 1 BY 1                              
018100        UNTIL WSS-RULE-INDEX     GREATER WSS-RULE-COUNT                   
018200           OR RULE-FOUND.                                                 
018300*                                                                         
018400 RT-PROCESS-RULESX.                                                       
018500     EXIT.                                                                
018600*                                                                         
018700*----------------------------------------------------------------*        
018800 RT-TEST-RANGE                   SECTION.                                 
018900*  ---> Tests whether the price falls inside the current range. *         
019000*       An absent bound (PRESENT = 'N') means unbounded there.  *         
019100*----------------------------------------------------------------*        
019200*                                                                         
019300     ADD 1                       TO WSS-RULES-TESTED.                     
019400*                                                                         
019500     MOVE LKS-MIN-PRESENT-0920 (WSS-RULE-INDEX)                           
019600                                 TO WSS-MIN-PRESENT.                      
019700     MOVE LKS-MAX-PRESENT-0920 (WSS-RULE-INDEX)                           
019800                                 TO WSS-MAX-PRESENT.                      
019900     MOVE LKS-MIN-USD-0920     (WSS-RULE-INDEX)                           
020000                                 TO WSS-MIN-USD.                          
020100     MOVE LKS-MAX-USD-0920     (WSS-RULE-INDEX)                           
020200                                 TO WSS-MAX-USD.                          
020300*                                                                         
020400     IF (WSS-MIN-PRESENT         EQUAL 'N' OR                             
020500         WSS-PRICE-USD           NOT LESS WSS-MIN-USD)                    
020600        AND                                                               
020700        (WSS-MAX-PRESENT         EQUAL 'N' OR                             
020800         WSS-PRICE-USD           NOT GREATER WSS-MAX-USD)                 
020900        MOVE 'S'                 TO WSS-FOUND-SW                          
021000        MOVE 'S'                 TO LKS-FOUND-0920                        
021100        MOVE LKS-PCT-0920 (WSS-RULE-INDEX)                                
021200                                 TO LKS-PCT-RESOLVED-0920                 
021300     END-IF.                                                              
021400*                                                                         
021500 RT-TEST-RANGEX.                                                          
021600     EXIT.                                                                
021700*                                                                         
021800*----------------------------------------------------------------*        
021900 RT-TERMINATE                    SECTION.                                 
022000*  ---> No files to close here; kept to follow the shop's usual *         
022100*       INITIALIZE / PROCESS / TERMINATE skeleton.              *         
022200*----------------------------------------------------------------*        
022300*                                                                         
022400     MOVE WSS-RULES-TESTED       TO WSS-RULES-TESTED-B.                   
022500*                                                                         
022600 RT-TERMINATEX.                                                           
022700     EXIT.                                                                
022800*                                                                         
022900*----------------------------------------------------------------*        
023000*                      E N D   O F   P R O G R A M                        
023100*----------------------------------------------------------------*        
