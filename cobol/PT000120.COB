000100*================================================================*        
000200 IDENTIFICATION              DIVISION.                                    
000300*================================================================*        
000400 PROGRAM-ID.                 PT000120.                                    
000500 AUTHOR.                     S. G. HARDESTY.                              
000600 INSTALLATION.               SOUTHLAKE DATA CENTER.                       
000700 DATE-WRITTEN.               02/19/1992.                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY.                   UNCLASSIFIED.                                
001000*----------------------------------------------------------------*        
001100*REMARKS.                                                                 
001200*     *----------------------------------------------------------*        
001300*     *#NAME     : PT000120 ---> PRICE CALCULATION (FULL        *         
001400*     *            RECOMPUTE PASS OVER THE PRODUCT MASTER)      *         
001500*     *----------------------------------------------------------*        
001600*     *#TYPE     : COBOL - BATCH DRIVER                          *        
001700*     *----------------------------------------------------------*        
001800*     *#ANALYST  : S. G. HARDESTY                                *        
001900*     *----------------------------------------------------------*        
002000*     *#FUNCTION : REWRITES PRICE-ARS ON EVERY PRODUCT MASTER    *        
002100*     *            ROW USING THE CURRENT DOLLAR RATE AND THE     *        
002200*     *            TIERED PROFIT RULE TABLE (CALLING PRV00920),  *        
002300*     *            FALLING BACK TO THE GLOBAL MARKUP PERCENT     *        
002400*     *            WHEN NO RULE RESOLVES.  PRODUCTS WITH NO      *        
002500*     *            USD PRICE ARE LEFT UNTOUCHED.                 *        
002600*     *----------------------------------------------------------*        
002700*----------------------------------------------------------------*        
002800*     CHANGE LOG                                                          
002900*----------------------------------------------------------------*        
003000* 02/19/92 SGH  TP-0151  ORIGINAL VERSION - NIGHTLY REPRICE               
003100*                        PASS, REPLACES THE OLD MANUAL PRICE              
003200*                        SHEET UPDATE PROCEDURE.                          
003300* 07/08/93 SGH  TP-0169  TIERED PROFIT RULE TABLE ADDED; CALLS            
003400*                        PRV00920 PER PRODUCT BEFORE FALLING              
003500*                        BACK TO THE GLOBAL MARKUP PERCENT.               
003600* 03/14/96 KLW  TP-0298  RULE TABLE RAISED 50 TO 200 ROWS TO              
003700*                        MATCH THE PRV00920 TABLE SIZE.                   
003800* 11/20/98 KLW  TP-0341  Y2K REVIEW - LAST-UPDATED FIELD ON               
003900*                        CONFIG-IN IS CCYYMMDD, NO 2-DIGIT                
004000*                        YEAR FIELDS IN THIS PROGRAM.                     
004100* 02/08/99 KLW  TP-0344  Y2K SIGN-OFF RECORDED; NO CHANGES                
004200*                        REQUIRED BEYOND THE 11/20/98 REVIEW.             
004300* 04/11/01 DPT  TP-0399  PRODUCTS WITH NO USD PRICE ARE NOW               
004400*                        SKIPPED INSTEAD OF ZERO-PRICED.                  
004500* 05/05/04 DPT  TP-0455  MANUAL-DOLLAR-VALUE PREFERRED OVER               
004600*                        LAST-API-DOLLAR-VALUE WHEN PRESENT.              
004700* 10/02/06 SGH  TP-0502  HEADER STANDARDIZED TO CURRENT SHOP              
004800*                        TEMPLATE; NO LOGIC CHANGE.                       
004900* 01/14/13 MAO  TP-0588  END-OF-JOB DISPLAY CUT BACK TO A PLAIN           
005000*                        COMPLETION MESSAGE - THE READ/REPRICED/          
005100*                        SKIPPED COUNTERS WERE A CONTROL TOTAL            
005200*                        AND THIS RUN IS NOT TO PRODUCE ONE.              
005300*----------------------------------------------------------------*        
005400*================================================================*        
005500 ENVIRONMENT                 DIVISION.                                    
005600*================================================================*        
005700 CONFIGURATION               SECTION.                                     
005800*----------------------------------------------------------------*        
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM                                                   
006100     CLASS PCT-DIGITS      IS '0' THRU '9'.                               
006200*                                                                         
006300*----------------------------------------------------------------*        
006400 INPUT-OUTPUT                SECTION.                                     
006500*----------------------------------------------------------------*        
006600 FILE-CONTROL.                                                            
006700*                                                                         
006800*  ---> Product master - recomputed and rewritten in place.               
006900     COPY 'SEL-PROD.CPY'.                                                 
007000*                                                                         
007100*  ---> Tiered profit rules, ascending MIN-PRICE-USD order.               
007200     COPY 'SEL-REGRA.CPY'.                                                
007300*                                                                         
007400*  ---> Dollar rate and global markup percentage.                         
007500     COPY 'SEL-CONFIG.CPY'.                                               
007600*================================================================*        
007700 DATA                        DIVISION.                                    
007800*================================================================*        
007900 FILE                        SECTION.                                     
008000*----------------------------------------------------------------*        
008100 FD  ARQ-PRODUTO                 VALUE OF FILE-ID IS 'PRODMSTR'           
008200     LABEL RECORDS           IS STANDARD                                  
008300     DATA RECORD             IS REG-FDP.                                  
008400 COPY 'FD-PROD.CPY'         REPLACING ==::== BY == -FDP ==.               
008500*                                                                         
008600 FD  ARQ-REGRA                  VALUE OF FILE-ID IS 'PROFRULE'            
008700     LABEL RECORDS           IS STANDARD                                  
008800     DATA RECORD             IS REG-FDR.                                  
008900 COPY 'FD-REGRA.CPY'        REPLACING ==::== BY == -FDR ==.               
009000*                                                                         
009100 FD  ARQ-CONFIG                 VALUE OF FILE-ID IS 'CONFGIN'             
009200     LABEL RECORDS           IS STANDARD                                  
009300     DATA RECORD             IS REG-FDG.                                  
009400 COPY 'FD-CONFIG.CPY'       REPLACING ==::== BY == -FDG ==.               
009500*----------------------------------------------------------------*        
009600 WORKING-STORAGE             SECTION.                                     
009700*----------------------------------------------------------------*        
009800 77  FILLER                  PIC  X(032)        VALUE                     
009900     'III  WORKING STORAGE SECTION III'.                                  
010000*                                                                         
010100*----------------------------------------------------------------*        
010200*    SWITCHES                                                             
010300*----------------------------------------------------------------*        
010400 77  WSS-EOF-PRODUTO         PIC  X(001)        VALUE 'N'.                
010500     88 FIM-PRODUTO                               VALUE 'S'.              
010600*                                                                         
010700 77  WSS-EOF-REGRA           PIC  X(001)        VALUE 'N'.                
010800     88 FIM-REGRA                                 VALUE 'S'.              
010900*                                                                         
011000*----------------------------------------------------------------*        
011100*    COUNTERS / SUBSCRIPTS (BINARY PER SHOP STANDARD)                     
011200*----------------------------------------------------------------*        
011300 77  WSS-RULE-IDX            PIC  9(004) COMP   VALUE ZEROS.              
011400 77  WSS-RULE-COUNT          PIC  9(004) COMP   VALUE ZEROS.              
011500*                                                                         
011600 01  WSS-COUNTERS-AREA.                                                   
011700     03  WSS-REG-LIDOS           PIC 9(005) COMP VALUE ZEROS.             
011800     03  WSS-REG-REGRAVADOS      PIC 9(005) COMP VALUE ZEROS.             
011900     03  WSS-REG-IGNORADOS       PIC 9(005) COMP VALUE ZEROS.             
012000     03  FILLER                  PIC X(005)     VALUE SPACES.             
012100*                                                                         
012200 01  WSS-COUNTERS-AREA-R     REDEFINES WSS-COUNTERS-AREA.                 
012300     03  WSS-COUNTERS-DISPLAY    PIC X(015).                              
012400     03  FILLER                  PIC X(005).                              
012500*                                                                         
012600*----------------------------------------------------------------*        
012700*    VARIAVEIS - VALOR DO DOLAR E MARKUP GLOBAL (CACHE)                   
012800*----------------------------------------------------------------*        
012900 01  WSS-CONFIG-CACHE.                                                    
013000     03  WSS-DOLLAR-RATE         PIC S9(007)V9(002) VALUE ZEROS.          
013100     03  WSS-GLOBAL-MARKUP       PIC S9(003)V9(002) VALUE ZEROS.          
013200     03  FILLER                  PIC X(010)     VALUE SPACES.             
013300*                                                                         
013400 01  WSS-CONFIG-CACHE-R      REDEFINES WSS-CONFIG-CACHE.                  
013500     03  WSS-RATE-WHOLE          PIC S9(007).                             
013600     03  WSS-RATE-CENTS          PIC 9(002).                              
013700     03  FILLER                  PIC X(012).                              
013800*                                                                         
013900*----------------------------------------------------------------*        
014000*    VARIAVEIS - MARKUP RESOLVIDO PARA O PRODUTO CORRENTE                 
014100*----------------------------------------------------------------*        
014200 01  WSS-MARKUP-WORK.                                                     
014300     03  WSS-MARKUP-PCT          PIC S9(003)V9(002) VALUE ZEROS.          
014400     03  WSS-RULE-FOUND-SW       PIC X(001)     VALUE 'N'.                
014500         88 REGRA-ACHADA                         VALUE 'S'.               
014600     03  FILLER                  PIC X(004)     VALUE SPACES.             
014700*                                                                         
014800 01  WSS-MARKUP-WORK-R       REDEFINES WSS-MARKUP-WORK.                   
014900     03  WSS-MARKUP-DISPLAY      PIC X(005).                              
015000     03  FILLER                  PIC X(005).                              
015100*                                                                         
015200*----------------------------------------------------------------*        
015300*    VARIAVEIS - AUXILIARES DE ERRO (PADRAO DA CASA)                      
015400*----------------------------------------------------------------*        
015500 01  WSS-ERRO-AREA.                                                       
015600     03  WSS-ERRO-ACAO           PIC X(010)     VALUE SPACES.             
015700     03  WSS-ERRO-ARQUIVO        PIC X(010)     VALUE SPACES.             
015800     03  WSS-ERRO-FSTATUS        PIC X(002)     VALUE SPACES.             
015900     03  WSS-ERRO-PONTO          PIC 9(002)     VALUE ZEROS.              
016000     03  WSS-ERRO-MENSAGEM       PIC X(060)     VALUE SPACES.             
016100     03  FILLER                  PIC X(006)     VALUE SPACES.             
016200*                                                                         
016300*----------------------------------------------------------------*        
016400*    VARIAVEIS - FILE STATUS                                              
016500*----------------------------------------------------------------*        
016600 01  WSS-FILESTATUS.                                                      
016700     03  FS-PRODUTO              PIC X(002)     VALUE SPACES.             
016800     03  FS-REGRA                PIC X(002)     VALUE SPACES.             
016900     03  FS-CONFIG               PIC X(002)     VALUE SPACES.             
017000     03  FILLER                  PIC X(014)     VALUE SPACES.             
017100*                                                                         
017200*----------------------------------------------------------------*        
017300*    AREA DO ARQUIVO PRODUTO NA WORKING (REGISTRO EM REVISAO)             
017400*----------------------------------------------------------------*        
017500 COPY 'FD-PROD.CPY'         REPLACING ==::== BY == -WSP ==.               
017600*                                                                         
017700*----------------------------------------------------------------*        
017800*    AREA DO ARQUIVO CONFIG NA WORKING                                    
017900*----------------------------------------------------------------*        
018000 COPY 'FD-CONFIG.CPY'       REPLACING ==::== BY == -WSG ==.               
018100*                                                                         
018200*----------------------------------------------------------------*        
018300*    TABELA DE REGRAS DE MARKUP - CARREGADA NA INICIALIZACAO              
018400*    (ORDEM ASCENDENTE DE MIN-PRICE-USD, VEM DO ARQUIVO)                  
018500*----------------------------------------------------------------*        
018600 01  WSS-RULE-TABLE.                                                      
018700     03  WSS-RULE-ROW            OCCURS 200 TIMES                         
018800                                 INDEXED BY IDX-RULE.                     
018900         05  WSS-T-MIN-USD           PIC S9(007)V9(002).                  
019000         05  WSS-T-MIN-PRESENT       PIC X(001).                          
019100         05  WSS-T-MAX-USD           PIC S9(007)V9(002).                  
019200         05  WSS-T-MAX-PRESENT       PIC X(001).                          
019300         05  WSS-T-PCT               PIC S9(003)V9(002).                  
019400*                                                                         
019500*----------------------------------------------------------------*        
019600*    AREA DE COMUNICACAO COM O PRV00920 (MESMO LAYOUT DA LKS)             
019700*----------------------------------------------------------------*        
019800 01  WSS-CALL-PARM.                                                       
019900     03  WSS-CALL-PRICE-USD      PIC S9(007)V9(002).                      
020000     03  WSS-CALL-RULE-COUNT     PIC  9(004)         COMP.                
020100     03  WSS-CALL-RULE-TABLE     OCCURS 200 TIMES                         
020200                                 INDEXED BY IDX-CALL.                     
020300         05  WSS-CALL-MIN-USD        PIC S9(007)V9(002).                  
020400         05  WSS-CALL-MIN-PRESENT    PIC X(001).                          
020500         05  WSS-CALL-MAX-USD        PIC S9(007)V9(002).                  
020600         05  WSS-CALL-MAX-PRESENT    PIC X(001).                          
020700         05  WSS-CALL-PCT            PIC S9(003)V9(002).                  
020800     03  WSS-CALL-PCT-RESOLVED   PIC S9(003)V9(002).                      
020900     03  WSS-CALL-FOUND          PIC X(001).                              
021000*                                                                         
021100 01  FILLER                  PIC  X(032)        VALUE                     
021200     'FFF  END OF WORKING-STORAGE  FFF'.                                  
021300*================================================================*        
021400 PROCEDURE                   DIVISION.                                    
021500*================================================================*        
021600 RT-MAIN-LINE                SECTION.                                     
021700*----------------------------------------------------------------*        
021800*                                                                         
021900     PERFORM RT-INITIALIZE       THRU RT-INITIALIZEX.                     
022000*                                                                         
022100     PERFORM RT-PROCESS-PRODUCTS THRU RT-PROCESS-PRODUCTSX                
022200        UNTIL FIM-PRODUTO.                                                
022300*                                                                         
022400     PERFORM RT-FINALIZE         THRU RT-FINALIZEX.                       
022500*                                                                         
022600     STOP RUN.                                                            
022700*                                                                         
022800 RT-MAIN-LINEX.                                                           
022900     EXIT.                                                                
023000*                                                                         
023100*----------------------------------------------------------------*        
023200 RT-INITIALIZE                SECTION.                                    
023300*  ---> Opens files, loads CONFIG-IN and the rule table, primes  *        
023400*       the first PRODUCT-MASTER read.                          *         
023500*----------------------------------------------------------------*        
023600*                                                                         
023700     INITIALIZE WSS-CONFIG-CACHE                                          
023800                WSS-COUNTERS-AREA                                         
023900                WSS-RULE-TABLE                                            
024000                WSS-CALL-PARM                                             
024100                REG-WSP                                                   
024200                REG-WSG                                                   
024300        REPLACING ALPHANUMERIC  BY SPACES                                 
024400                  NUMERIC       BY ZEROS.                                 
024500*                                                                         
024600     MOVE 'N'                    TO WSS-EOF-PRODUTO.                      
024700     MOVE 'N'                    TO WSS-EOF-REGRA.                        
024800*                                                                         
024900     PERFORM RT-OPEN-FILES       THRU RT-OPEN-FILESX.                     
025000     PERFORM RT-READ-CONFIG      THRU RT-READ-CONFIGX.                    
025100     PERFORM RT-RESOLVE-RATE     THRU RT-RESOLVE-RATEX.                   
025200     PERFORM RT-LOAD-RULES       THRU RT-LOAD-RULESX.                     
025300     PERFORM RT-READ-PRODUCT     THRU RT-READ-PRODUCTX.                   
025400*                                                                         
025500 RT-INITIALIZEX.                                                          
025600     EXIT.                                                                
025700*                                                                         
025800*----------------------------------------------------------------*        
025900 RT-OPEN-FILES                SECTION.                                    
026000* ---> Abre arquivos.                                           *         
026100*----------------------------------------------------------------*        
026200*                                                                         
026300     OPEN I-O    ARQ-PRODUTO.                                             
026400*                                                                         
026500     IF FS-PRODUTO               EQUAL '00'                               
026600        CONTINUE                                                          
026700     ELSE                                                                 
026800        MOVE 'abrir'             TO WSS-ERRO-ACAO                         
026900        MOVE 'PRODUTO'           TO WSS-ERRO-ARQUIVO                      
027000        MOVE FS-PRODUTO          TO WSS-ERRO-FSTATUS                      
027100        MOVE 1                   TO WSS-ERRO-PONTO                        
027200        PERFORM RT-ERROS         THRU RT-ERROSX                           
027300     END-IF.                                                              
027400*                                                                         
027500     OPEN INPUT  ARQ-REGRA.                                               
027600*                                                                         
027700     IF FS-REGRA                 EQUAL '00'                               
027800        CONTINUE                                                          
027900     ELSE                                                                 
028000        MOVE 'abrir'             TO WSS-ERRO-ACAO                         
028100        MOVE 'REGRA'             TO WSS-ERRO-ARQUIVO                      
028200        MOVE FS-REGRA            TO WSS-ERRO-FSTATUS                      
028300        MOVE 2                   TO WSS-ERRO-PONTO                        
028400        PERFORM RT-ERROS         THRU RT-ERROSX                           
028500     END-IF.                                                              
028600*                                                                         
028700     OPEN INPUT  ARQ-CONFIG.                                              
028800*                                                                         
028900     IF FS-CONFIG                EQUAL '00'                               
029000        CONTINUE                                                          
029100     ELSE                                                                 
029200        MOVE 'abrir'             TO WSS-ERRO-ACAO                         
029300        MOVE 'CONFIG'            TO WSS-ERRO-ARQUIVO                      
029400        MOVE FS-CONFIG           TO WSS-ERRO-FSTATUS                      
029500        MOVE 3                   TO WSS-ERRO-PONTO                        
029600        PERFORM RT-ERROS         THRU RT-ERROSX                           
029700     END-IF.                                                              
029800*                                                                         
029900 RT-OPEN-FILESX.                                                          
030000     EXIT.                                                                
030100*                                                                         
030200*----------------------------------------------------------------*        
030300 RT-READ-CONFIG               SECTION.                                    
030400* ---> Le o registro unico do GLOBAL-CONFIG.                    *         
030500*----------------------------------------------------------------*        
030600*                                                                         
030700     READ ARQ-CONFIG             INTO REG-WSG.                            
030800*                                                                         
030900     IF FS-CONFIG                EQUAL '00'                               
031000        CONTINUE                                                          
031100     ELSE                                                                 
031200        MOVE 'leitura'           TO WSS-ERRO-ACAO                         
031300        MOVE 'CONFIG'            TO WSS-ERRO-ARQUIVO                      
031400        MOVE FS-CONFIG           TO WSS-ERRO-FSTATUS                      
031500        MOVE 4                   TO WSS-ERRO-PONTO                        
031600        PERFORM RT-ERROS         THRU RT-ERROSX                           
031700     END-IF.                                                              
031800*                                                                         
031900     CLOSE ARQ-CONFIG.                                                    
032000*                                                                         
032100     IF FS-CONFIG                EQUAL '00'                               
032200        CONTINUE                                                          
032300     ELSE                                                                 
032400        MOVE 'fechar'            TO WSS-ERRO-ACAO                         
032500        MOVE 'CONFIG'            TO WSS-ERRO-ARQUIVO                      
032600        MOVE FS-CONFIG           TO WSS-ERRO-FSTATUS                      
032700        MOVE 5                   TO WSS-ERRO-PONTO                        
032800        PERFORM RT-ERROS         THRU RT-ERROSX                           
032900     END-IF.                                                              
033000*                                                                         
033100 RT-READ-CONFIGX.                                                         
033200     EXIT.                                                                
033300*                                                                         
033400*----------------------------------------------------------------*        
033500 RT-RESOLVE-RATE              SECTION.                                    
033600*  ---> MANUAL-DOLLAR-VALUE wins when present (nonzero); else   *         
033700*       fall back to LAST-API-DOLLAR-VALUE.  Global markup is   *         
033800*       cached too, as the fallback when no rule resolves.     *          
033900*----------------------------------------------------------------*        
034000*                                                                         
034100     IF MANUAL-DOLLAR-VALUE-WSG  NOT EQUAL ZEROS                          
034200        MOVE MANUAL-DOLLAR-VALUE-WSG                                      
034300                                 TO WSS-DOLLAR-RATE                       
034400     ELSE                                                                 
034500        MOVE LAST-API-DOLLAR-VALUE-WSG                                    
034600                                 TO WSS-DOLLAR-RATE                       
034700     END-IF.                                                              
034800*                                                                         
034900     MOVE PROFIT-PERCENTAGE-WSG  TO WSS-GLOBAL-MARKUP.                    
035000*                                                                         
035100 RT-RESOLVE-RATEX.                                                        
035200     EXIT.                                                                
035300*                                                                         
035400*----------------------------------------------------------------*        
035500 RT-LOAD-RULES                SECTION.                                    
035600*  ---> Loads PROFIT-RULES whole into WSS-RULE-TABLE, in the     *        
035700*       ascending MIN-PRICE-USD order the file is maintained in. *        
035800*----------------------------------------------------------------*        
035900*                                                                         
036000     PERFORM RT-READ-RULE        THRU RT-READ-RULEX.                      
036100*                                                                         
036200     PERFORM RT-STORE-RULE       THRU RT-STORE-RULEX                      
036300        UNTIL FIM-REGRA                                                   
036400           OR WSS-RULE-COUNT     EQUAL 200.                               
036500*                                                                         
036600     CLOSE ARQ-REGRA.                                                     
036700*                                                                         
036800     IF FS-REGRA                 EQUAL '00'                               
036900        CONTINUE                                                          
037000     ELSE                                                                 
037100        MOVE 'fechar'            TO WSS-ERRO-ACAO                         
037200        MOVE 'REGRA'             TO WSS-ERRO-ARQUIVO                      
037300        MOVE FS-REGRA            TO WSS-ERRO-FSTATUS                      
037400        MOVE 6                   TO WSS-ERRO-PONTO                        
037500        PERFORM RT-ERROS         THRU RT-ERROSX                           
037600     END-IF.                                                              
037700*                                                                         
037800 RT-LOAD-RULESX.                                                          
037900     EXIT.                                                                
038000*                                                                         
038100*----------------------------------------------------------------*        
038200 RT-READ-RULE                 SECTION.                                    
038300* ---> Leitura sequencial do arquivo PROFIT-RULES.              *         
038400*----------------------------------------------------------------*        
038500*                                                                         
038600     READ ARQ-REGRA                                                       
038700         AT END                                                           
038800            MOVE 'S'             TO WSS-EOF-REGRA                         
038900     END-READ.                                                            
039000*                                                                         
039100     IF WSS-EOF-REGRA            EQUAL 'S'                                
039200        GO TO RT-READ-RULEX                                               
039300     END-IF.                                                              
039400*                                                                         
039500     IF FS-REGRA                 EQUAL '00'                               
039600        CONTINUE                                                          
039700     ELSE                                                                 
039800        MOVE 'leitura'           TO WSS-ERRO-ACAO                         
039900        MOVE 'REGRA'             TO WSS-ERRO-ARQUIVO                      
040000        MOVE FS-REGRA            TO WSS-ERRO-FSTATUS                      
040100        MOVE 7                   TO WSS-ERRO-PONTO                        
040200        PERFORM RT-ERROS         THRU RT-ERROSX                           
040300     END-IF.                                                              
040400*                                                                         
040500 RT-READ-RULEX.                                                           
040600     EXIT.                                                                
040700*                                                                         
040800*----------------------------------------------------------------*        
040900 RT-STORE-RULE                SECTION.                                    
041000*  ---> Stores the current PROFIT-RULE row in the table, then    *        
041100*       reads the next one.                                     *         
041200*----------------------------------------------------------------*        
041300*                                                                         
041400     ADD 1                       TO WSS-RULE-COUNT.                       
041500     SET IDX-RULE                TO WSS-RULE-COUNT.                       
041600*                                                                         
041700     MOVE MIN-PRICE-USD-FDR      TO WSS-T-MIN-USD (IDX-RULE).             
041800     MOVE MIN-PRICE-PRESENT-FDR  TO WSS-T-MIN-PRESENT (IDX-RULE).         
041900     MOVE MAX-PRICE-USD-FDR      TO WSS-T-MAX-USD (IDX-RULE).             
042000     MOVE MAX-PRICE-PRESENT-FDR  TO WSS-T-MAX-PRESENT (IDX-RULE).         
042100     MOVE RULE-PROFIT-PCT-FDR    TO WSS-T-PCT (IDX-RULE).                 
042200*                                                                         
042300     PERFORM RT-READ-RULE        THRU RT-READ-RULEX.                      
042400*                                                                         
042500 RT-STORE-RULEX.                                                          
042600     EXIT.                                                                
042700*                                                                         
042800*----------------------------------------------------------------*        
042900 RT-READ-PRODUCT              SECTION.                                    
043000* ---> Leitura sequencial do arquivo PRODUCT-MASTER.            *         
043100*----------------------------------------------------------------*        
043200*                                                                         
043300     READ ARQ-PRODUTO            INTO REG-WSP                             
043400         AT END                                                           
043500            MOVE 'S'             TO WSS-EOF-PRODUTO                       
043600     END-READ.                                                            
043700*                                                                         
043800     IF WSS-EOF-PRODUTO          EQUAL 'S'                                
043900        GO TO RT-READ-PRODUCTX                                            
044000     END-IF.                                                              
044100*                                                                         
044200     IF FS-PRODUTO               EQUAL '00'                               
044300        ADD 1                    TO WSS-REG-LIDOS                         
044400     ELSE                                                                 
044500        MOVE 'leitura'           TO WSS-ERRO-ACAO                         
044600        MOVE 'PRODUTO'           TO WSS-ERRO-ARQUIVO                      
044700        MOVE FS-PRODUTO          TO WSS-ERRO-FSTATUS                      
044800        MOVE 8                   TO WSS-ERRO-PONTO                        
044900        PERFORM RT-ERROS         THRU RT-ERROSX                           
045000     END-IF.                                                              
045100*                                                                         
045200 RT-READ-PRODUCTX.                                                        
045300     EXIT.                                                                
045400*                                                                         
045500*----------------------------------------------------------------*        
045600 RT-PROCESS-PRODUCTS          SECTION.                                    
045700*  ---> One product per pass: price it (unless PRICE-USD is      *        
045800*       absent), rewrite it, then read the next one.            *         
045900*----------------------------------------------------------------*        
046000*                                                                         
046100     IF PRICE-USD-WSP            EQUAL ZEROS                              
046200        ADD 1                    TO WSS-REG-IGNORADOS                     
046300     ELSE                                                                 
046400        PERFORM RT-PRICE-PRODUCT THRU RT-PRICE-PRODUCTX                   
046500     END-IF.                                                              
046600*                                                                         
046700     PERFORM RT-READ-PRODUCT     THRU RT-READ-PRODUCTX.                   
046800*                                                                         
046900 RT-PROCESS-PRODUCTSX.                                                    
047000     EXIT.                                                                
047100*                                                                         
047200*----------------------------------------------------------------*        
047300 RT-PRICE-PRODUCT             SECTION.                                    
047400*  ---> Resolves the markup percent (tiered rule, else global),  *        
047500*       computes PRICE-ARS and rewrites the product row.        *         
047600*----------------------------------------------------------------*        
047700*                                                                         
047800     PERFORM RT-RESOLVE-MARKUP   THRU RT-RESOLVE-MARKUPX.                 
047900     PERFORM RT-CALCULATE-PRICE  THRU RT-CALCULATE-PRICEX.                
048000*                                                                         
048100     REWRITE REG-FDP             FROM REG-WSP.                            
048200*                                                                         
048300     IF FS-PRODUTO               EQUAL '00'                               
048400        ADD 1                    TO WSS-REG-REGRAVADOS                    
048500     ELSE                                                                 
048600        MOVE 'regravar'          TO WSS-ERRO-ACAO                         
048700        MOVE 'PRODUTO'           TO WSS-ERRO-ARQUIVO                      
048800        MOVE FS-PRODUTO          TO WSS-ERRO-FSTATUS                      
048900        MOVE 9                   TO WSS-ERRO-PONTO                        
049000        PERFORM RT-ERROS         THRU RT-ERROSX                           
049100     END-IF.                                                              
049200*                                                                         
049300 RT-PRICE-PRODUCTX.                                                       
049400     EXIT.                                                                
049500*                                                                         
049600*----------------------------------------------------------------*        
049700 RT-RESOLVE-MARKUP            SECTION.                                    
049800*  ---> Calls PRV00920 against the tiered rule table; falls      *        
049900*       back to the cached global markup when no rule resolves. *         
050000*----------------------------------------------------------------*        
050100*                                                                         
050200     MOVE 'N'                    TO WSS-RULE-FOUND-SW.                    
050300     MOVE ZEROS                  TO WSS-MARKUP-PCT.                       
050400*                                                                         
050500     IF WSS-RULE-COUNT           EQUAL ZEROS                              
050600        MOVE WSS-GLOBAL-MARKUP   TO WSS-MARKUP-PCT                        
050700        GO TO RT-RESOLVE-MARKUPX                                          
050800     END-IF.                                                              
050900*                                                                         
051000     MOVE PRICE-USD-WSP          TO WSS-CALL-PRICE-USD.                   
051100     MOVE WSS-RULE-COUNT         TO WSS-CALL-RULE-COUNT.                  
051200*                                                                         
051300     PERFORM RT-COPY-RULE-ROW    THRU RT-COPY-RULE-ROWX                   
051400        VARYING IDX-RULE         FROM 1 BY 1                              
051500        UNTIL IDX-RULE           GREATER WSS-RULE-COUNT.                  
051600*                                                                         
051700     CALL 'PRV00920'             USING WSS-CALL-PARM.                     
051800*                                                                         
051900     IF WSS-CALL-FOUND           EQUAL 'S'                                
052000        MOVE 'S'                 TO WSS-RULE-FOUND-SW                     
052100        MOVE WSS-CALL-PCT-RESOLVED                                        
052200                                 TO WSS-MARKUP-PCT                        
052300     ELSE                                                                 
052400        MOVE WSS-GLOBAL-MARKUP   TO WSS-MARKUP-PCT                        
052500     END-IF.                                                              
052600*                                                                         
052700 RT-RESOLVE-MARKUPX.                                                      
052800     EXIT.                                                                
052900*                                                                         
053000*----------------------------------------------------------------*        
053100 RT-COPY-RULE-ROW             SECTION.                                    
053200*  ---> Copies one working-storage rule row into the CALL        *        
053300*       parameter table, same layout, different data-name.      *         
053400*----------------------------------------------------------------*        
053500*                                                                         
053600     MOVE WSS-T-MIN-USD (IDX-RULE)                                        
053700                        TO WSS-CALL-MIN-USD (IDX-RULE).                   
053800     MOVE WSS-T-MIN-PRESENT (IDX-RULE)                                    
053900                        TO WSS-CALL-MIN-PRESENT (IDX-RULE).               
054000     MOVE WSS-T-MAX-USD (IDX-RULE)                                        
054100                        TO WSS-CALL-MAX-USD (IDX-RULE).                   
054200     MOVE WSS-T-MAX-PRESENT (IDX-RULE)                                    
054300                        TO WSS-CALL-MAX-PRESENT (IDX-RULE).               
054400     MOVE WSS-T-PCT (IDX-RULE)                                            
054500                        TO WSS-CALL-PCT (IDX-RULE).                       
054600*                                                                         
054700 RT-COPY-RULE-ROWX.                                                       
054800     EXIT.                                                                
054900*                                                                         
055000*----------------------------------------------------------------*        
055100 RT-CALCULATE-PRICE           SECTION.                                    
055200*  ---> PRICE-ARS = PRICE-USD * DOLLAR-RATE * (1 + MARKUP/100),  *        
055300*       rounded to 2 decimals (BUSINESS RULES - Price Calc).    *         
055400*----------------------------------------------------------------*        
055500*                                                                         
055600     COMPUTE PRICE-ARS-WSP ROUNDED =                                      
055700        PRICE-USD-WSP * WSS-DOLLAR-RATE *                                 
055800        (1 + (WSS-MARKUP-PCT / 100)).                                     
055900*                                                                         
056000 RT-CALCULATE-PRICEX.                                                     
056100     EXIT.                                                                
056200*                                                                         
056300*----------------------------------------------------------------*        
056400 RT-FINALIZE                  SECTION.                                    
056500*  ---> Closes the product master, shows the completion msg.    *         
056600*----------------------------------------------------------------*        
056700*                                                                         
056800     CLOSE ARQ-PRODUTO.                                                   
056900*                                                                         
057000     IF FS-PRODUTO               EQUAL '00'                               
057100        CONTINUE                                                          
057200     ELSE                                                                 
057300        MOVE 'fechar'            TO WSS-ERRO-ACAO                         
057400        MOVE 'PRODUTO'           TO WSS-ERRO-ARQUIVO                      
057500        MOVE FS-PRODUTO          TO WSS-ERRO-FSTATUS                      
057600        MOVE 10                  TO WSS-ERRO-PONTO                        
057700        PERFORM RT-ERROS         THRU RT-ERROSX                           
057800     END-IF.                                                              
057900*                                                                         
058000     PERFORM RT-SHOW-TOTALS      THRU RT-SHOW-TOTALSX.                    
058100*                                                                         
058200 RT-FINALIZEX.                                                            
058300     EXIT.                                                                
058400*                                                                         
058500*----------------------------------------------------------------*        
058600 RT-SHOW-TOTALS               SECTION.                                    
058700*  ---> TP-0588: plain completion message only - no counters *            
058800*       are displayed.  BATCH FLOW bars control totals for   *            
058900*       this run, printed or not; the old RUN TOTALS banner  *            
059000*       (read/repriced/skipped) is gone.                    *             
059100*----------------------------------------------------------------*        
059200*                                                                         
059300     DISPLAY 'PT000120 - PRICE CALCULATION COMPLETE.'.                    
059400*                                                                         
059500 RT-SHOW-TOTALSX.                                                         
059600     EXIT.                                                                
059700*                                                                         
059800*----------------------------------------------------------------*        
059900 RT-ERROS                     SECTION.                                    
060000*  ---> Unattended batch run - any hard I/O error is logged to   *        
060100*       SYSOUT and the step abends (no operator to prompt).    *          
060200*----------------------------------------------------------------*        
060300*                                                                         
060400     DISPLAY '*** PT000120 - I/O ERROR - RUN ABORTED ***'.                
060500*                                                                         
060600     STRING 'ACTION: '    WSS-ERRO-ACAO                                   
060700            ' FILE: '     WSS-ERRO-ARQUIVO                                
060800            ' STATUS: '   WSS-ERRO-FSTATUS                                
060900            ' POINT: '    WSS-ERRO-PONTO                                  
061000         DELIMITED BY SIZE       INTO WSS-ERRO-MENSAGEM                   
061100     END-STRING.                                                          
061200*                                                                         
061300     DISPLAY WSS-ERRO-MENSAGEM.                                           
061400*                                                                         
061500     MOVE 16                     TO RETURN-CODE.                          
061600     STOP RUN.                                                            
061700*                                                                         
061800 RT-ERROSX.                                                               
061900     EXIT.                                                                
062000*                                                                         
062100*----------------------------------------------------------------*        
062200*                      E N D   O F   P R O G R A M                        
062300*----------------------------------------------------------------*        
