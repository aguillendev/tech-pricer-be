000100      *===========================================================        
000200      *  SEL-CONFIG.CPY                                                   
000300      *  SELECT CLAUSE - GLOBAL CONFIG FILE (DOLLAR RATE / MARKUP)        
000400      *===========================================================        
000500           SELECT  ARQ-CONFIG           ASSIGN TO CONFGIN                 
000600                   ORGANIZATION         IS SEQUENTIAL                     
000700                   ACCESS MODE          IS SEQUENTIAL                     
000800                   FILE STATUS          IS FS-CONFIG.                     
