000100      *===========================================================        
000200      *  SEL-PROD.CPY                                                     
000300      *  SELECT CLAUSE - PRODUCT MASTER FILE (TECH PRICER CATALOG)        
000400      *===========================================================        
000500           SELECT  ARQ-PRODUTO           ASSIGN TO PRODMSTR               
000600                   ORGANIZATION          IS SEQUENTIAL                    
000700                   ACCESS MODE           IS SEQUENTIAL                    
000800                   FILE STATUS           IS FS-PRODUTO.                   
