000100      *===========================================================        
000200      *  SEL-REGRA.CPY                                                    
000300      *  SELECT CLAUSE - PROFIT RULES FILE (ASCENDING MIN-PRICE-US        
000400      *===========================================================        
000500           SELECT  ARQ-REGRA            ASSIGN TO PROFRULE                
000600                   ORGANIZATION         IS SEQUENTIAL                     
000700                   ACCESS MODE          IS SEQUENTIAL                     
000800                   FILE STATUS          IS FS-REGRA.                      
